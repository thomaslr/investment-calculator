000100 IDENTIFICATION DIVISION.
000102 PROGRAM-ID.  MCSIMUL.
000104 AUTHOR.      S RATLIFF.
000106 INSTALLATION. MIDLAND TRUST BANCORP - RETIREMENT SYSTEMS GROUP.
000108 DATE-WRITTEN. JUNE 1994.
000110 DATE-COMPILED.
000112 SECURITY.    INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE MTB.
000114*****************************************************************
000116*                                                               *
000118*   MCSIMUL  -  RETIREMENT ACCOUNT MONTE CARLO PROJECTION       *
000120*                                                               *
000122*   COMPANION BATCH PROGRAM TO GROWCALC.  READS THE SAME        *
000124*   PARAMETER/CONTRIBUTION-PHASE CARD DECK AND, INSTEAD OF      *
000126*   PROJECTING ONE STRAIGHT-LINE RETURN, RUNS A BLOCK OF        *
000128*   INDEPENDENT RANDOM TRIALS - EACH MONTH'S RETURN IS DRAWN    *
000130*   FROM A LOG-NORMAL DISTRIBUTION PARAMETERISED BY THE         *
000132*   REQUESTED RETURN RATE AND VOLATILITY - AND SUMMARISES THE   *
000134*   SPREAD OF OUTCOMES YEAR BY YEAR.  BUILT FOR THE ACTUARIAL   *
000136*   DEPARTMENT'S "RANGE OF OUTCOMES" DISCLOSURE PROJECT, SEE    *
000138*   CR-1994-071.  THE OLD ACTUARIAL TABLES GROUP DID THIS BY    *
000140*   HAND WITH A DICE-ROLL TABLE AND TEN TRIALS; THIS REPLACES   *
000142*   THAT WITH UP TO 2000 TRIALS PER REQUEST.                    *
000144*                                                               *
000146*   THE RANDOM NUMBER GENERATOR AND THE SQRT/LN/EXP/COS         *
000148*   ROUTINES BELOW ARE ALL HOME-GROWN - NO VENDOR MATH LIBRARY  *
000150*   IS LINKED ON THIS SHOP'S COMPILER, SO THEY ARE CARRIED IN   *
000152*   THIS PROGRAM AS ORDINARY PARAGRAPHS.  DO NOT "IMPROVE" THE  *
000154*   ALGORITHMS WITHOUT RE-RUNNING THE ACTUARIAL PARALLEL TEST - *
000156*   THE RESULTS ARE SIGNED OFF AGAINST THE PARK-MILLER/BOX-     *
000158*   MULLER COMBINATION CODED HERE.                              *
000160*                                                               *
000162*-------------------------  CHANGE LOG  ------------------------*
000164* 940608  SR   CR-1994-071  ORIGINAL PROGRAM.                   *
000166* 940715  SR   CR-1994-088  ADDED PROBABILITY-OF-DOUBLING AND   *
000168*                           PROBABILITY-OF-POSITIVE STATISTICS  *
000170*                           PER ACTUARIAL REQUEST.              *
000172* 950130  DJK  CR-1995-011  PHASE TABLE LOAD AND DEFAULTING     *
000174*                           BROUGHT IN LINE WITH GROWCALC SO    *
000176*                           THE TWO PROGRAMS AGREE ON A CARD    *
000178*                           DECK.                                *
000180* 960422  SR   CR-1996-019  RAISED TRIAL LIMIT FROM 500 TO 2000 *
000182*                           - COMPUTER ROOM SIGNED OFF ON THE   *
000184*                           ADDITIONAL BATCH WINDOW TIME.        *
000186* 970911  MTS  CR-1997-084  FIXED YEAR-END FLOOR-AT-ZERO BEING  *
000188*                           APPLIED TO THE RUNNING BALANCE      *
000190*                           INSTEAD OF ONLY AT THE YEAR-END     *
000192*                           SNAPSHOT - WAS UNDERSTATING LOSSES  *
000194*                           IN THE MIDDLE OF A BAD YEAR.         *
000196* 981012  MTS  CR-1998-140  YEAR 2000 REMEDIATION - CENTURY     *
000198*                           WINDOW ADDED, SAME AS GROWCALC.      *
000200* 990226  MTS  CR-1999-004  Y2K SIGN-OFF - NO FURTHER DATE      *
000202*                           FIELDS FOUND IN THIS PROGRAM.        *
000204* 020318  PLV  CR-2002-033  MOVED FEE-RATE AND VOLATILITY       *
000206*                           DEFAULTING INTO THIS PROGRAM -       *
000208*                           PARAMETER FEED NO LONGER GUARANTEES *
000210*                           THE FIELDS.                          *
000212* 050714  PLV  CR-2005-052  ADDED TOTAL-INVESTED AND THE TWO    *
000214*                           PROBABILITY FIELDS TO THE FINAL     *
000216*                           STATISTICS LINE - PREVIOUSLY ONLY   *
000218*                           WRITTEN TO A SEPARATE ACTUARIAL      *
000220*                           WORKSHEET BY HAND.                   *
000222* 090311  PLV  CR-2009-014  ACTUARIAL AUDIT OF THE FINAL-YEAR    *
000224*                           STATISTICS LINE TURNED UP FIVE       *
000226*                           ITEMS, ALL FIXED UNDER THIS ONE      *
000228*                           TICKET:                              *
000230*                           1) CUM-INVESTED YEAR 1 WAS ZEROED    *
000232*                           INSTEAD OF CARRYING THE STARTING     *
000234*                           AMOUNT, SO TOTAL-INVESTED CAME UP    *
000236*                           SHORT ON EVERY RUN.                  *
000238*                           2) PROBABILITY-OF-DOUBLING AND       *
000240*                           PROBABILITY-OF-POSITIVE WERE BEING   *
000242*                           MEASURED AGAINST THE STARTING        *
000244*                           AMOUNT (AND A BARE ZERO) INSTEAD OF  *
000246*                           TOTAL-INVESTED.                      *
000248*                           3) THE MEAN WAS BEING ACCUMULATED    *
000250*                           INTO THE NEWTON-RAPHSON SCRATCH      *
000252*                           FIELD, WHICH IS TOO SMALL TO HOLD A  *
000254*                           SUM ACROSS A FULL TRIAL RUN - GIVEN  *
000256*                           ITS OWN FIELD, WS-BAL-SUM.           *
000258*                           4) THE AGE PRINTED ON THE YEAR LINE  *
000260*                           RAN ONE YEAR AHEAD OF THE AGE USED   *
000262*                           TO BUILD THAT YEAR'S CONTRIBUTIONS.  *
000264*                           5) THE CENTS-SPLIT SCRATCH WAS       *
000266*                           DECLARED COMP-3 - THIS SHOP HAS      *
000268*                           NEVER PACKED THAT FIELD - PUT BACK   *
000270*                           TO PLAIN DISPLAY.                    *
000272*                           6) THE 3100-SORT-YEAR BANNER STILL   *
000274*                           REFERENCED PROGRAMADA-REG FROM THE   *
000276*                           OLD SCHEDULED-TRANSFER POSTER - THAT *
000278*                           PROGRAM WAS RETIRED YEARS AGO AND    *
000280*                           NEVER HAD ANYTHING TO DO WITH THIS   *
000282*                           TABLE - REWORDED.                    *
000284* 090529  PLV  CR-2009-016  STARTING AMOUNT IS A SIGNED FIELD ON *
000286*                           THE PARAMETER SHEET, SAME AS         *
000288*                           RETURN-RATE, BUT THE CARD LAYOUT     *
000290*                           NEVER GAVE IT A SIGN BYTE.  ADDED    *
000292*                           PD-STARTING-AMOUNT-SIGN, WIDENED THE *
000294*                           CARD FROM 49 TO 50 BYTES, SAME AS    *
000296*                           GROWCALC (CR-2009-015).              *
000298* 090529  PLV  CR-2009-017  ADDED SYL-YEAR-NUMBER TO THE YEAR-   *
000300*                           DETAIL LINE - THE ACTUARIAL RECORD   *
000302*                           LAYOUT CALLS FOR A YEAR-NUMBER       *
000304*                           VECTOR ALONGSIDE AGE AND THE REPORT  *
000306*                           ONLY EVER CARRIED AGE.               *
000308* 090612  PLV  CR-2009-018  ACTUARIAL AUDIT PART 2 - THE STATS   *
000310*                           LINE WAS 178 BYTES OF ELEMENTARY     *
000312*                           DATA CROWDED INTO A 120-BYTE PRINT   *
000314*                           RECORD, SO WORST/TOT-INVESTED/       *
000316*                           PROB-DOUBLE/PROB-POSITIVE NEVER MADE *
000318*                           IT TO THE OUTPUT FILE.  WIDENED THE  *
000320*                           PRINT RECORD TO 200 BYTES AND        *
000322*                           WIDENED EVERY -ENT FIELD IN THE      *
000324*                           STATS AND YEAR-DETAIL LINES FROM     *
000326*                           9(9) TO 9(11) TO MATCH THE ACTUARIAL *
000328*                           RECORD LAYOUT.  ALSO GAVE CUMULATIVE-*
000330*                           INVESTED A SIGN BYTE, SINCE IT CAN   *
000332*                           NOW RUN NEGATIVE OFF A NEGATIVE      *
000334*                           STARTING AMOUNT (CR-2009-016).       *
000336*****************************************************************
000338 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000342 SPECIAL-NAMES.
000344     C01 IS TOP-OF-FORM
000346     CLASS VALID-FREQ-CHARS IS "M", "Y"
000348     UPSI-0 IS MC-DEBUG-SW.
000350
000352 INPUT-OUTPUT SECTION.
000354 FILE-CONTROL.
000356     SELECT PARM-FILE ASSIGN TO PARMIN
000358         ORGANIZATION IS LINE SEQUENTIAL
000360         FILE STATUS IS FS-PARM.
000362
000364     SELECT SIMULATION-FILE ASSIGN TO SIMOUT
000366         ORGANIZATION IS LINE SEQUENTIAL
000368         FILE STATUS IS FS-SIM.
000370
000372
000374 DATA DIVISION.
000376 FILE SECTION.
000378*****************************************************************
000380* PARM-FILE - SAME PHYSICAL CARD LAYOUT AS GROWCALC.  NO COPY   *
000382* MEMBER IN THIS SHOP - THE BLOCK IS REPEATED VERBATIM HERE.    *
000384* KEEP THE TWO IN STEP IF YOU CHANGE ONE (SEE CR-1995-011).     *
000386* CR-2009-016 - ADDED PD-STARTING-AMOUNT-SIGN, SAME AS          *
000388* GROWCALC'S CR-2009-015 - STARTING AMOUNT IS SIGNED ON THE     *
000390* ACTUARIAL PARAMETER SHEET, SAME AS RETURN-RATE.  WIDENED      *
000392* FROM 49 TO 50 BYTES.                                          *
000394*****************************************************************
000396 FD  PARM-FILE
000398     LABEL RECORDS ARE STANDARD.
000400 01  PARM-DETAIL-REC.
000402     05  PD-STARTING-AMOUNT-SIGN     PIC X.
000404     05  PD-STARTING-AMOUNT-ENT      PIC 9(9).
000406     05  PD-STARTING-AMOUNT-DEC      PIC 9(2).
000408     05  PD-START-AGE                PIC 9(3).
000410     05  PD-END-AGE                  PIC 9(3).
000412     05  PD-RETURN-RATE-SIGN         PIC X.
000414     05  PD-RETURN-RATE              PIC 9(3)V9(4).
000416     05  PD-FUND-FEE                 PIC 9(2)V9(4).
000418     05  PD-PLATFORM-FEE             PIC 9(2)V9(4).
000420     05  PD-VOLATILITY               PIC 9(3)V9(4).
000422     05  PD-NUM-SIMULATIONS          PIC 9(5).
000424 01  PHASE-DETAIL-REC REDEFINES PARM-DETAIL-REC.
000426     05  PH-START-AGE                PIC 9(3).
000428     05  PH-END-AGE                  PIC 9(3).
000430     05  PH-FREQ                     PIC X(7).
000432     05  PH-AMOUNT-ENT               PIC 9(9).
000434     05  PH-AMOUNT-DEC               PIC 9(2).
000436     05  FILLER                      PIC X(26).
000438
000440*****************************************************************
000442* SIMULATION-FILE - ONE HEADER LINE, ONE YEAR-DETAIL LINE PER   *
000444* PROJECTED YEAR SHOWING THE SPREAD OF THE TRIALS, AND A SINGLE *
000446* FINAL STATISTICS LINE FOR THE LAST PROJECTED YEAR.            *
000448* CR-2009-018 - WIDENED FROM X(120) TO X(200) - THE STATS LINE  *
000450* ALONE RUNS 192 BYTES ONCE MEDIAN/MEAN/P10/P90/BEST/WORST/     *
000452* TOT-INV ARE CARRIED AT THE FULL 11-DIGIT WIDTH THE ACTUARIAL  *
000454* RECORD LAYOUT CALLS FOR - THE OLD X(120) PRINT RECORD WAS     *
000456* SILENTLY CLIPPING THE RIGHT END OF EVERY STATS LINE WRITTEN.  *
000458*****************************************************************
000460 FD  SIMULATION-FILE
000462     LABEL RECORDS ARE STANDARD.
000464 01  SIMULATION-PRINT-REC            PIC X(200).
000466
000468
000470 WORKING-STORAGE SECTION.
000472 77  FS-PARM                         PIC X(2).
000474 77  FS-SIM                          PIC X(2).
000476
000478*-----------------------------------------------------------
000480* TABLE-SIZE CAPS - MIRROR GROWCALC'S CR-1991-006 PRECEDENT.
000482* NUM-SIMULATIONS AND WS-YEARS ARE BOTH CAPPED AGAINST THESE
000484* AT INIT TIME SO THE FIXED WORKING-STORAGE TABLES BELOW ARE
000486* NEVER OVERRUN.
000488*-----------------------------------------------------------
000490 78  WS-MAX-YEARS                    VALUE 100.
000492 78  WS-MAX-TRIALS                   VALUE 2000.
000494 78  WS-MAX-MONTHS                   VALUE 1200.
000496
000498*-----------------------------------------------------------
000500* REQUEST-LEVEL FIELDS, COMBINED FROM THE SPLIT CARD FIELDS.
000502* SAME SHAPE AS GROWCALC PLUS THE TWO SIMULATION-ONLY FIELDS.
000504*-----------------------------------------------------------
000506 01  WS-REQUEST-FIELDS.
000508     05  WS-STARTING-AMOUNT          PIC S9(9)V99.
000510     05  WS-START-AGE                PIC 9(3).
000512     05  WS-END-AGE                  PIC 9(3).
000514     05  WS-RETURN-RATE              PIC S9(3)V9(4).
000516     05  WS-FUND-FEE                 PIC 9(2)V9(4).
000518     05  WS-PLATFORM-FEE             PIC 9(2)V9(4).
000520     05  WS-VOLATILITY               PIC 9(3)V9(4).
000522     05  WS-NUM-SIMS                 PIC 9(5).
000524     05  WS-YEARS                    PIC 9(3).
000526     05  FILLER                      PIC X(4).
000528
000530*-----------------------------------------------------------
000532* CONTRIBUTION-PHASE TABLE - SAME 50-ENTRY LAYOUT AS
000534* GROWCALC (CR-1991-006 / CR-1995-011).
000536*-----------------------------------------------------------
000538 01  WS-PHASE-COUNT                  PIC 9(3) COMP VALUE 0.
000540 01  WS-PHASE-TABLE.
000542     05  WS-PHASE-ENTRY OCCURS 50 TIMES
000544                        INDEXED BY WS-PHASE-IX.
000546         10  WS-PH-START-AGE         PIC 9(3).
000548         10  WS-PH-END-AGE           PIC 9(3).
000550         10  WS-PH-FREQ              PIC X(7).
000552         10  WS-PH-AMOUNT            PIC 9(9)V99.
000554         10  WS-PH-ACTIVE-SW         PIC 9.
000556             88  WS-PH-ACTIVE           VALUE 1.
000558         10  FILLER                  PIC X(4).
000560
000562*-----------------------------------------------------------
000564* MONTHLY CONTRIBUTION VECTOR (BATCH FLOW STEP 1) - ONE
000566* ENTRY PER CALENDAR MONTH OF THE WHOLE HORIZON, BUILT ONCE
000568* AND SHARED BY EVERY TRIAL.  WS-CV-IX IS A TABLE-SEARCH
000570* SUBSCRIPT, NOT A LEDGER FIELD, SO IT AND THE MONTH COUNTER
000572* ARE COMP.
000574*-----------------------------------------------------------
000576 01  WS-CONTRIB-VECTOR.
000578     05  WS-CV-ENTRY OCCURS 1200 TIMES
000580                     INDEXED BY WS-CV-IX.
000582         10  WS-CV-AMOUNT            PIC S9(9)V9(6).
000584         10  FILLER                  PIC X(2).
000586
000588*-----------------------------------------------------------
000590* CUMULATIVE-INVESTED VECTOR (BATCH FLOW STEP 2, R2.7) - ONE
000592* ENTRY PER PROJECTED YEAR, LAGGED ONE YEAR PER THE RULE.
000594* WS-YEAR-CONTRIB-TABLE HOLDS EACH YEAR'S OWN CONTRIBUTION
000596* TOTAL SO THE LAG CAN BE COMPUTED WITHOUT RE-SCANNING THE
000598* MONTH VECTOR.
000600*-----------------------------------------------------------
000602 01  WS-CUM-INVESTED-TABLE.
000604     05  WS-CUM-INVESTED OCCURS 100 TIMES
000606                         INDEXED BY WS-CI-IX
000608                         PIC S9(11)V9(6).
000610     05  FILLER                      PIC X(2).
000612
000614 01  WS-YEAR-CONTRIB-TABLE.
000616     05  WS-YR-CONTRIB OCCURS 100 TIMES
000618                       INDEXED BY WS-YC-IX
000620                       PIC S9(11)V9(6).
000622     05  FILLER                      PIC X(2).
000624
000626*-----------------------------------------------------------
000628* PER-TRIAL YEAR-END BALANCES (BATCH FLOW STEP 4).  ONE
000630* COLUMN PER YEAR, ONE ROW PER TRIAL.  CAPPED AT
000632* WS-MAX-YEARS BY WS-MAX-TRIALS - THE LARGEST TABLE IN THE
000634* PROGRAM, SEE THE SIZING NOTE IN 1000-INIT-REQUEST.
000636*-----------------------------------------------------------
000638 01  WS-YEAR-TRIAL-TABLE.
000640     05  WS-YEAR-ROW OCCURS 100 TIMES
000642                     INDEXED BY WS-YT-YEAR-IX.
000644         10  WS-TRIAL-BAL OCCURS 2000 TIMES
000646                          INDEXED BY WS-YT-TRIAL-IX
000648                          PIC S9(11)V99.
000650         10  FILLER                  PIC X(2).
000652
000654*-----------------------------------------------------------
000656* ONE-YEAR SORT SCRATCH (BATCH FLOW STEP 5) - COPIED OUT OF
000658* WS-YEAR-TRIAL-TABLE ONE YEAR AT A TIME AND BUBBLE-SORTED.
000660*-----------------------------------------------------------
000662 01  WS-YEAR-SORTED-COUNT            PIC 9(4) COMP VALUE 0.
000664 01  WS-YEAR-SORTED-TABLE.
000666     05  WS-YEAR-SORTED OCCURS 2000 TIMES
000668                        INDEXED BY WS-YS-IX
000670                        PIC S9(11)V99.
000672     05  FILLER                      PIC X(2).
000674
000676*-----------------------------------------------------------
000678* PERCENTILE RESULTS - ONE ROW PER PROJECTED YEAR (R2.5).
000680*-----------------------------------------------------------
000682 01  WS-PERCENTILE-TABLE.
000684     05  WS-PCTL-ENTRY OCCURS 100 TIMES
000686                       INDEXED BY WS-PCTL-IX.
000688         10  WS-PCTL-P10             PIC S9(11)V99.
000690         10  WS-PCTL-P25             PIC S9(11)V99.
000692         10  WS-PCTL-P50             PIC S9(11)V99.
000694         10  WS-PCTL-P75             PIC S9(11)V99.
000696         10  WS-PCTL-P90             PIC S9(11)V99.
000698         10  FILLER                  PIC X(4).
000700
000702*-----------------------------------------------------------
000704* LOOP CONTROL AND TRIAL-BUILD WORK FIELDS - ALL COMP, NONE
000706* OF THESE ARE MONEY.
000708*-----------------------------------------------------------
000710 77  WS-YEAR-IDX                     PIC 9(3) COMP VALUE 0.
000712 77  WS-AGE                          PIC 9(3) COMP VALUE 0.
000714 77  WS-MONTH-IDX                    PIC 9(2) COMP VALUE 0.
000716 77  WS-ABS-MONTH                    PIC 9(4) COMP VALUE 0.
000718 77  WS-TRIAL-NUM                    PIC 9(4) COMP VALUE 0.
000720 77  WS-SORT-I                       PIC 9(4) COMP VALUE 0.
000722 77  WS-SORT-PASS-SW                 PIC 9 VALUE 0.
000724     88  WS-SORT-DID-SWAP               VALUE 1.
000726 77  WS-YEAR-HAS-PHASE-SW            PIC 9 VALUE 0.
000728     88  WS-YEAR-HAS-PHASE              VALUE 1.
000730
000732*-----------------------------------------------------------
000734* RUNNING BALANCE FOR THE TRIAL CURRENTLY IN FLIGHT - DISPLAY
000736* NUMERIC AT SIX DECIMALS, SAME PRECISION GROWCALC CARRIES,
000738* SO MONTHLY COMPOUNDING DOES NOT DRIFT BEFORE THE YEAR-END
000740* SNAPSHOT IS TAKEN AND ROUNDED FOR STORAGE.
000742*-----------------------------------------------------------
000744 77  WS-BALANCE                      PIC S9(11)V9(6) VALUE 0.
000746 77  WS-COMBINED-FEE-RATE            PIC 9(4)V9(6) VALUE 0.
000748 77  WS-MONTHLY-FEE-RATE             PIC 9(5)V9(6) VALUE 0.
000750 77  WS-MONTH-FEE                    PIC S9(11)V9(6) VALUE 0.
000752 77  WS-MEAN-RETURN                  PIC S9(1)V9(6) VALUE 0.
000754 77  WS-MONTHLY-VOL                  PIC S9(1)V9(6) VALUE 0.
000756 77  WS-LOG-MEAN                     PIC S9(1)V9(6) VALUE 0.
000758 77  WS-GAUSS-DRAW                   PIC S9(3)V9(6) VALUE 0.
000760 77  WS-LOG-RETURN                   PIC S9(3)V9(6) VALUE 0.
000762 77  WS-RETURN-FACTOR                PIC S9(3)V9(6) VALUE 0.
000764
000766*-----------------------------------------------------------
000768* SPLIT / RECOMBINE ROUNDING SCRATCH, EXACTLY AS GROWCALC'S
000770* 9200-ROUND-TO-CENTS AND THE OLD TELLER PROGRAMS DO FOR
000772* MOV-IMPORTE-ENT / MOV-IMPORTE-DEC - PLAIN DISPLAY, LIKE THE
000774* TELLER PROGRAMS.  CR-2009-014 - THIS SHOP HAS NEVER PACKED
000776* THIS FIELD AND WE'RE NOT STARTING NOW.
000778 77  WS-SPLIT-WHOLE                  PIC S9(11).
000780 77  WS-SPLIT-FRAC                   PIC S9(11).
000782 77  WS-ROUND-SCRATCH                PIC S9(11)V9(6) VALUE 0.
000784
000786*-----------------------------------------------------------
000788* PARK-MILLER MINIMAL-STANDARD GENERATOR (SEED FROM THE
000790* SYSTEM CLOCK) FEEDING A BOX-MULLER TRANSFORM.  ALL
000792* CONSTANTS AND INTERMEDIATE PRODUCTS ARE COMP - THIS IS
000794* PURE INTEGER ARITHMETIC UNTIL THE FINAL DIVIDE.
000796*-----------------------------------------------------------
000798 77  WS-RNG-SEED                     PIC S9(10) COMP VALUE 0.
000800 77  WS-RNG-PRODUCT                  PIC S9(18) COMP VALUE 0.
000802 77  WS-RNG-MULT                     PIC S9(10) COMP VALUE 16807.
000804 77  WS-RNG-MOD                      PIC S9(10) COMP
000806                                     VALUE 2147483647.
000808 77  WS-UNIFORM-1                    PIC S9(1)V9(6) VALUE 0.
000810 77  WS-UNIFORM-2                    PIC S9(1)V9(6) VALUE 0.
000812 77  WS-CLOCK-SEED                   PIC 9(8) COMP VALUE 0.
000814
000816*-----------------------------------------------------------
000818* NEWTON-RAPHSON / SERIES MATH SCRATCH - NO INTRINSIC
000820* FUNCTIONS ARE CALLED OUT ON THIS COMPILER FOR SQRT, LN,
000822* EXP OR COS, SO ALL FOUR ARE HAND-ROLLED BELOW.
000824*-----------------------------------------------------------
000826 77  WS-MATH-ARG                     PIC S9(3)V9(6) VALUE 0.
000828 77  WS-MATH-RESULT                  PIC S9(3)V9(6) VALUE 0.
000830 77  WS-MATH-X                       PIC S9(3)V9(6) VALUE 0.
000832 77  WS-MATH-TERM                    PIC S9(3)V9(6) VALUE 0.
000834 77  WS-MATH-SUM                     PIC S9(3)V9(6) VALUE 0.
000836 77  WS-MATH-N                       PIC 9(2) COMP VALUE 0.
000838 77  WS-MATH-SIGN                    PIC S9(1) COMP VALUE 1.
000840 77  WS-SQRT-GUESS                   PIC S9(3)V9(6) VALUE 0.
000842 77  WS-SQRT-PRIOR                   PIC S9(3)V9(6) VALUE 0.
000844 77  WS-SQRT-ITER                    PIC 9(2) COMP VALUE 0.
000846
000848*-----------------------------------------------------------
000850* STATISTICS FOR THE FINAL PROJECTED YEAR (BATCH FLOW STEP
000852* 6).  KEPT AS DISPLAY NUMERIC - THESE ARE ONE-TIME
000854* SUMMARY VALUES, NOT TABLE STORAGE.
000856*-----------------------------------------------------------
000858 01  WS-FINAL-STATS.
000860     05  WS-FINAL-MEDIAN             PIC S9(11)V99 VALUE 0.
000862     05  WS-FINAL-MEAN               PIC S9(11)V99 VALUE 0.
000864     05  WS-FINAL-P10                PIC S9(11)V99 VALUE 0.
000866     05  WS-FINAL-P90                PIC S9(11)V99 VALUE 0.
000868     05  WS-FINAL-BEST               PIC S9(11)V99 VALUE 0.
000870     05  WS-FINAL-WORST              PIC S9(11)V99 VALUE 0.
000872     05  WS-FINAL-TOT-INVESTED       PIC 9(11)V99 VALUE 0.
000874*    CR-2009-014 - MEAN ACCUMULATOR GETS ITS OWN FIELD - SEE
000876*    NOTE AT 3500-COMPUTE-STATISTICS.
000878     05  WS-BAL-SUM                  PIC S9(13)V9(6) VALUE 0.
000880     05  WS-DOUBLE-COUNT             PIC 9(4) COMP VALUE 0.
000882     05  WS-POSITIVE-COUNT           PIC 9(4) COMP VALUE 0.
000884     05  WS-PROB-DOUBLE              PIC 9(3)V9 VALUE 0.
000886     05  WS-PROB-POSITIVE            PIC 9(3)V9 VALUE 0.
000888     05  FILLER                      PIC X(4).
000890
000892 01  CAMPOS-FECHA.
000894     05  FECHA-HOY.
000896         10  ANO                     PIC 9(2).
000898         10  MES                     PIC 9(2).
000900         10  DIA                     PIC 9(2).
000902     05  FILLER                      PIC X(2).
000904 01  FECHA-HOY-NUM REDEFINES CAMPOS-FECHA PIC 9(8).
000906
000908 01  WS-SIM-HEAD-1.
000910     05  FILLER   PIC X(35) VALUE
000912         "MIDLAND TRUST BANCORP - RETIREMENT ".
000914     05  FILLER   PIC X(28) VALUE "MONTE CARLO RANGE OF OUTCOME".
000916     05  FILLER   PIC X(10) VALUE SPACES.
000918     05  WSH-CENTURY PIC 9(2).
000920     05  WSH-YEAR    PIC 9(2).
000922     05  FILLER   PIC X VALUE "-".
000924     05  WSH-MONTH   PIC 9(2).
000926     05  FILLER   PIC X VALUE "-".
000928     05  WSH-DAY     PIC 9(2).
000930     05  FILLER   PIC X(12) VALUE SPACES.
000932
000934 01  WS-SIM-HEAD-2.
000936     05  FILLER PIC X(6)  VALUE "YEAR".
000938     05  FILLER PIC X(5)  VALUE "AGE".
000940     05  FILLER PIC X(12) VALUE "10TH PCTL".
000942     05  FILLER PIC X(12) VALUE "25TH PCTL".
000944     05  FILLER PIC X(12) VALUE "MEDIAN".
000946     05  FILLER PIC X(12) VALUE "75TH PCTL".
000948     05  FILLER PIC X(12) VALUE "90TH PCTL".
000950     05  FILLER PIC X(18) VALUE "TOTAL INVESTED".
000952     05  FILLER PIC X(31) VALUE SPACES.
000954*    CR-2009-017 - ADDED SYL-YEAR-NUMBER.  SPEC CALLS FOR A
000956*    YEAR-NUMBER VECTOR (1..N) ALONGSIDE THE AGE VECTOR AND THE
000958*    YEAR-DETAIL LINE ONLY EVER CARRIED AGE.
000960 01  WS-SIM-YEAR-LINE.
000962     05  SYL-YEAR-NUMBER             PIC ZZ9.
000964     05  FILLER                      PIC X(3) VALUE SPACES.
000966     05  SYL-AGE                     PIC ZZ9.
000968     05  FILLER                      PIC X(2) VALUE SPACES.
000970     05  SYL-P10-SIGN                PIC X.
000972     05  SYL-P10-ENT                 PIC 9(11).
000974     05  FILLER                      PIC X VALUE ".".
000976     05  SYL-P10-DEC                 PIC 99.
000978     05  FILLER                      PIC X VALUE SPACES.
000980     05  SYL-P25-SIGN                PIC X.
000982     05  SYL-P25-ENT                 PIC 9(11).
000984     05  FILLER                      PIC X VALUE ".".
000986     05  SYL-P25-DEC                 PIC 99.
000988     05  FILLER                      PIC X VALUE SPACES.
000990     05  SYL-P50-SIGN                PIC X.
000992     05  SYL-P50-ENT                 PIC 9(11).
000994     05  FILLER                      PIC X VALUE ".".
000996     05  SYL-P50-DEC                 PIC 99.
000998     05  FILLER                      PIC X VALUE SPACES.
001000     05  SYL-P75-SIGN                PIC X.
001002     05  SYL-P75-ENT                 PIC 9(11).
001004     05  FILLER                      PIC X VALUE ".".
001006     05  SYL-P75-DEC                 PIC 99.
001008     05  FILLER                      PIC X VALUE SPACES.
001010     05  SYL-P90-SIGN                PIC X.
001012     05  SYL-P90-ENT                 PIC 9(11).
001014     05  FILLER                      PIC X VALUE ".".
001016     05  SYL-P90-DEC                 PIC 99.
001018     05  FILLER                      PIC X(2) VALUE SPACES.
001020*    CR-2009-018 - SYL-CUM-INVESTED WAS THE ONLY MEMBER OF THIS
001022*    PER-YEAR MONEY GROUP WITH NO SIGN BYTE.  THE ACTUARIAL
001024*    RECORD LAYOUT CALLS FOR THE WHOLE PER-YEAR SERIES AS SIGNED,
001026*    AND WITH CR-2009-015/016 LETTING STARTING-AMOUNT GO NEGATIVE
001028*    THE RUNNING CUMULATIVE-INVESTED FIGURE CAN NOW GO NEGATIVE
001030*    TOO.  ADDED SYL-CUM-INVESTED-SIGN.
001032     05  SYL-CUM-INVESTED-SIGN       PIC X.
001034     05  SYL-CUM-INVESTED-ENT        PIC 9(11).
001036     05  FILLER                      PIC X VALUE ".".
001038     05  SYL-CUM-INVESTED-DEC        PIC 99.
001040     05  FILLER                      PIC X(3) VALUE SPACES.
001042
001044*    CR-2009-018 - MEDIAN/MEAN/P10/P90/BEST/WORST/TOT-INV WERE ALL
001046*    DECLARED PIC 9(9) - THE ACTUARIAL RECORD LAYOUT CALLS FOR
001048*    PIC 9(11) THE SAME AS GROWCALC'S OWN RS-END-BALANCE-ENT AND
001050*    KIN.  WIDENED ALL SEVEN, WHICH IN TURN FORCED THE STATS LINE
001052*    AND THE PRINT RECORD BELOW OUT TO 200 BYTES (SEE FD COMMENT).
001054 01  WS-SIM-STATS-LINE.
001056     05  FILLER                      PIC X(7) VALUE "FINAL".
001058     05  FILLER                      PIC X(8) VALUE "MEDIAN".
001060     05  SSL-MEDIAN-SIGN             PIC X.
001062     05  SSL-MEDIAN-ENT              PIC 9(11).
001064     05  FILLER                      PIC X VALUE ".".
001066     05  SSL-MEDIAN-DEC              PIC 99.
001068     05  FILLER                      PIC X(2) VALUE SPACES.
001070     05  FILLER                      PIC X(6) VALUE "MEAN".
001072     05  SSL-MEAN-SIGN               PIC X.
001074     05  SSL-MEAN-ENT                PIC 9(11).
001076     05  FILLER                      PIC X VALUE ".".
001078     05  SSL-MEAN-DEC                PIC 99.
001080     05  FILLER                      PIC X(2) VALUE SPACES.
001082     05  FILLER                      PIC X(5) VALUE "P10".
001084     05  SSL-P10-SIGN                PIC X.
001086     05  SSL-P10-ENT                 PIC 9(11).
001088     05  FILLER                      PIC X VALUE ".".
001090     05  SSL-P10-DEC                 PIC 99.
001092     05  FILLER                      PIC X(2) VALUE SPACES.
001094     05  FILLER                      PIC X(5) VALUE "P90".
001096     05  SSL-P90-SIGN                PIC X.
001098     05  SSL-P90-ENT                 PIC 9(11).
001100     05  FILLER                      PIC X VALUE ".".
001102     05  SSL-P90-DEC                 PIC 99.
001104     05  FILLER                      PIC X(2) VALUE SPACES.
001106     05  FILLER                      PIC X(6) VALUE "BEST".
001108     05  SSL-BEST-SIGN               PIC X.
001110     05  SSL-BEST-ENT                PIC 9(11).
001112     05  FILLER                      PIC X VALUE ".".
001114     05  SSL-BEST-DEC                PIC 99.
001116     05  FILLER                      PIC X(2) VALUE SPACES.
001118     05  FILLER                      PIC X(7) VALUE "WORST".
001120     05  SSL-WORST-SIGN              PIC X.
001122     05  SSL-WORST-ENT               PIC 9(11).
001124     05  FILLER                      PIC X VALUE ".".
001126     05  SSL-WORST-DEC               PIC 99.
001128     05  FILLER                      PIC X(2) VALUE SPACES.
001130     05  FILLER                      PIC X(6) VALUE "INV".
001132     05  SSL-TOT-INV-ENT             PIC 9(11).
001134     05  FILLER                      PIC X VALUE ".".
001136     05  SSL-TOT-INV-DEC             PIC 99.
001138     05  FILLER                      PIC X(2) VALUE SPACES.
001140     05  FILLER                      PIC X(6) VALUE "2X-PB".
001142     05  SSL-PROB-DOUBLE             PIC ZZ9.9.
001144     05  FILLER                      PIC X(2) VALUE SPACES.
001146     05  FILLER                      PIC X(6) VALUE "POS-PB".
001148     05  SSL-PROB-POS                PIC ZZ9.9.
001150     05  FILLER                      PIC X(8) VALUE SPACES.
001152 01  SIM-STATS-RAW-VIEW REDEFINES WS-SIM-STATS-LINE
001154                        PIC X(200).
001156
001158
001160 PROCEDURE DIVISION.
001162 0000-MAINLINE.
001164     PERFORM 1000-INIT-REQUEST THRU 1000-EXIT.
001166     PERFORM 1500-BUILD-CONTRIB-VECTOR THRU 1500-EXIT.
001168     PERFORM 1600-BUILD-CUM-INVESTED THRU 1600-EXIT.
001170     PERFORM 1700-COMPUTE-RETURN-PARMS THRU 1700-EXIT.
001172     PERFORM 2000-RUN-TRIALS THRU 2000-EXIT
001174         VARYING WS-TRIAL-NUM FROM 1 BY 1
001176         UNTIL WS-TRIAL-NUM > WS-NUM-SIMS.
001178     PERFORM 3000-COMPUTE-ALL-PERCENTILES THRU 3000-EXIT.
001180     PERFORM 3500-COMPUTE-STATISTICS THRU 3500-EXIT.
001182     PERFORM 4000-WRITE-SIMULATION-FILE THRU 4000-EXIT.
001184     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
001186     STOP RUN.
001188
001190*****************************************************************
001192* 1000-INIT-REQUEST - OPEN FILES, READ THE PARAMETER CARD, LOAD *
001194* THE PHASE TABLE, DEFAULT THE SIMULATION-ONLY FIELDS AND CAP   *
001196* THE TRIAL/YEAR COUNTS AGAINST THE FIXED TABLE SIZES ABOVE     *
001198* (BATCH FLOW STEP 1 / R2.1 / R1.10).                            *
001200*****************************************************************
001202 1000-INIT-REQUEST.
001204     OPEN INPUT PARM-FILE.
001206     IF FS-PARM NOT = "00"
001208         GO TO 9800-SYS-ERR.
001210
001212     OPEN OUTPUT SIMULATION-FILE.
001214     IF FS-SIM NOT = "00"
001216         GO TO 9800-SYS-ERR.
001218
001220     READ PARM-FILE INTO PARM-DETAIL-REC
001222         AT END GO TO 9800-SYS-ERR.
001224
001226     COMPUTE WS-STARTING-AMOUNT =
001228         PD-STARTING-AMOUNT-ENT + (PD-STARTING-AMOUNT-DEC / 100).
001230     IF PD-STARTING-AMOUNT-SIGN = "-"
001232         MULTIPLY -1 BY WS-STARTING-AMOUNT.
001234     IF PD-START-AGE = 0
001236         MOVE 25 TO WS-START-AGE
001238     ELSE
001240         MOVE PD-START-AGE TO WS-START-AGE.
001242     IF PD-END-AGE = 0
001244         MOVE 65 TO WS-END-AGE
001246     ELSE
001248         MOVE PD-END-AGE TO WS-END-AGE.
001250     IF PD-RETURN-RATE = 0 AND PD-RETURN-RATE-SIGN NOT = "-"
001252         MOVE 6 TO WS-RETURN-RATE
001254     ELSE
001256         COMPUTE WS-RETURN-RATE = PD-RETURN-RATE
001258         IF PD-RETURN-RATE-SIGN = "-"
001260             MULTIPLY -1 BY WS-RETURN-RATE.
001262     MOVE PD-FUND-FEE       TO WS-FUND-FEE.
001264     MOVE PD-PLATFORM-FEE   TO WS-PLATFORM-FEE.
001266     IF PD-VOLATILITY = 0
001268         MOVE 15 TO WS-VOLATILITY
001270     ELSE
001272         MOVE PD-VOLATILITY TO WS-VOLATILITY.
001274     IF PD-NUM-SIMULATIONS = 0
001276         MOVE 1000 TO WS-NUM-SIMS
001278     ELSE
001280         MOVE PD-NUM-SIMULATIONS TO WS-NUM-SIMS.
001282
001284*    CR-1996-019 - DO NOT LET A LARGE CARD VALUE OVERRUN THE
001286*    2000-TRIAL WS-YEAR-TRIAL-TABLE.
001288     IF WS-NUM-SIMS > WS-MAX-TRIALS
001290         MOVE WS-MAX-TRIALS TO WS-NUM-SIMS.
001292
001294     IF WS-END-AGE > WS-START-AGE
001296         COMPUTE WS-YEARS = WS-END-AGE - WS-START-AGE
001298     ELSE
001300         MOVE 0 TO WS-YEARS.
001302     IF WS-YEARS > WS-MAX-YEARS
001304         MOVE WS-MAX-YEARS TO WS-YEARS.
001306
001308     PERFORM 1100-LOAD-PHASE-TABLE THRU 1100-EXIT.
001310
001312     ACCEPT FECHA-HOY FROM DATE.
001314*    CENTURY WINDOW PER CR-1998-140 - Y2K REMEDIATION.
001316     IF ANO OF FECHA-HOY < 50
001318         MOVE 20 TO WSH-CENTURY
001320     ELSE
001322         MOVE 19 TO WSH-CENTURY.
001324     MOVE ANO OF FECHA-HOY TO WSH-YEAR.
001326     MOVE MES OF FECHA-HOY TO WSH-MONTH.
001328     MOVE DIA OF FECHA-HOY TO WSH-DAY.
001330 1000-EXIT.
001332     EXIT.
001334
001336*****************************************************************
001338* 1100-LOAD-PHASE-TABLE - IDENTICAL TO GROWCALC'S PARAGRAPH OF  *
001340* THE SAME NAME (CR-1995-011 BROUGHT THE TWO PROGRAMS IN LINE). *
001342*****************************************************************
001344 1100-LOAD-PHASE-TABLE.
001346     MOVE 0 TO WS-PHASE-COUNT.
001348 1100-READ-PHASE.
001350     READ PARM-FILE INTO PHASE-DETAIL-REC
001352         AT END GO TO 1100-EXIT.
001354
001356     ADD 1 TO WS-PHASE-COUNT.
001358     SET WS-PHASE-IX TO WS-PHASE-COUNT.
001360     MOVE PH-START-AGE TO WS-PH-START-AGE (WS-PHASE-IX).
001362     MOVE PH-END-AGE   TO WS-PH-END-AGE   (WS-PHASE-IX).
001364     IF PH-FREQ = SPACES
001366         MOVE "MONTHLY" TO WS-PH-FREQ (WS-PHASE-IX)
001368     ELSE
001370         MOVE PH-FREQ TO WS-PH-FREQ (WS-PHASE-IX).
001372     COMPUTE WS-PH-AMOUNT (WS-PHASE-IX) =
001374         PH-AMOUNT-ENT + (PH-AMOUNT-DEC / 100).
001376
001378     GO TO 1100-READ-PHASE.
001380 1100-EXIT.
001382     EXIT.
001384
001386*****************************************************************
001388* 1500-BUILD-CONTRIB-VECTOR - BATCH FLOW STEP 1.  WALKS EVERY   *
001390* MONTH OF THE HORIZON ONCE, TOTALLING WHATEVER PHASES ARE      *
001392* ACTIVE THAT MONTH (R2.2 - SAME PHASE-ACTIVITY TEST AS         *
001394* GROWCALC'S R1.2/R1.3), SO THE PER-TRIAL LOOP BELOW NEVER HAS  *
001396* TO RE-WALK THE PHASE TABLE.                                   *
001398*****************************************************************
001400 1500-BUILD-CONTRIB-VECTOR.
001402     MOVE 0 TO WS-ABS-MONTH.
001404     PERFORM 1510-BUILD-ONE-MONTH THRU 1510-EXIT
001406         VARYING WS-YEAR-IDX FROM 0 BY 1
001408         UNTIL WS-YEAR-IDX NOT LESS THAN WS-YEARS.
001410 1500-EXIT.
001412     EXIT.
001414
001416 1510-BUILD-ONE-MONTH.
001418     COMPUTE WS-AGE = WS-START-AGE + WS-YEAR-IDX.
001420     PERFORM 1520-TEST-PHASES-AT-AGE THRU 1520-EXIT.
001422
001424     PERFORM 1530-ADD-PHASE-CONTRIB THRU 1530-EXIT
001426         VARYING WS-MONTH-IDX FROM 0 BY 1
001428         UNTIL WS-MONTH-IDX NOT LESS THAN 12.
001430 1510-EXIT.
001432     EXIT.
001434
001436 1520-TEST-PHASES-AT-AGE.
001438     PERFORM 1525-TEST-ONE-PHASE THRU 1525-EXIT
001440         VARYING WS-PHASE-IX FROM 1 BY 1
001442         UNTIL WS-PHASE-IX > WS-PHASE-COUNT.
001444 1520-EXIT.
001446     EXIT.
001448
001450 1525-TEST-ONE-PHASE.
001452     IF WS-PH-START-AGE (WS-PHASE-IX) <= WS-AGE
001454         AND WS-AGE < WS-PH-END-AGE (WS-PHASE-IX)
001456             MOVE 1 TO WS-PH-ACTIVE-SW (WS-PHASE-IX)
001458     ELSE
001460         MOVE 0 TO WS-PH-ACTIVE-SW (WS-PHASE-IX).
001462 1525-EXIT.
001464     EXIT.
001466
001468 1530-ADD-PHASE-CONTRIB.
001470     SET WS-CV-IX TO WS-ABS-MONTH.
001472     SET WS-CV-IX UP BY 1.
001474     MOVE 0 TO WS-CV-AMOUNT (WS-CV-IX).
001476
001478     PERFORM 1535-ADD-ONE-PHASE THRU 1535-EXIT
001480         VARYING WS-PHASE-IX FROM 1 BY 1
001482         UNTIL WS-PHASE-IX > WS-PHASE-COUNT.
001484
001486     ADD 1 TO WS-ABS-MONTH.
001488 1530-EXIT.
001490     EXIT.
001492
001494 1535-ADD-ONE-PHASE.
001496     IF WS-PH-ACTIVE (WS-PHASE-IX)
001498         IF WS-PH-FREQ (WS-PHASE-IX) = "MONTHLY"
001500             ADD WS-PH-AMOUNT (WS-PHASE-IX)
001502                 TO WS-CV-AMOUNT (WS-CV-IX)
001504         ELSE
001506             IF WS-MONTH-IDX = 0
001508                 ADD WS-PH-AMOUNT (WS-PHASE-IX)
001510                     TO WS-CV-AMOUNT (WS-CV-IX).
001512 1535-EXIT.
001514     EXIT.
001516
001518*****************************************************************
001520* 1600-BUILD-CUM-INVESTED - BATCH FLOW STEP 2 / R2.7.  YEAR N'S *
001522* CUMULATIVE-INVESTED FIGURE IS THE RUNNING TOTAL OF EVERY      *
001524* CONTRIBUTION THROUGH THE END OF YEAR N-1 - A DELIBERATE ONE-  *
001526* YEAR LAG SO THE FIRST-YEAR SCHEDULE LINE SHOWS ZERO INVESTED. *
001528*****************************************************************
001530 1600-BUILD-CUM-INVESTED.
001532     MOVE 0 TO WS-ABS-MONTH.
001534     PERFORM 1610-BUILD-ONE-CUM THRU 1610-EXIT
001536         VARYING WS-YEAR-IDX FROM 0 BY 1
001538         UNTIL WS-YEAR-IDX NOT LESS THAN WS-YEARS.
001540 1600-EXIT.
001542     EXIT.
001544
001546 1610-BUILD-ONE-CUM.
001548     SET WS-YC-IX TO WS-YEAR-IDX.
001550     SET WS-YC-IX UP BY 1.
001552     MOVE 0 TO WS-YR-CONTRIB (WS-YC-IX).
001554
001556     PERFORM 1620-SUM-ONE-MONTH THRU 1620-EXIT
001558         VARYING WS-MONTH-IDX FROM 0 BY 1
001560         UNTIL WS-MONTH-IDX NOT LESS THAN 12.
001562
001564     SET WS-CI-IX TO WS-YEAR-IDX.
001566     SET WS-CI-IX UP BY 1.
001568*    CR-2009-014 - ELEMENT 1 OF THE CUM-INVESTED SERIES MUST
001570*    CARRY THE STARTING AMOUNT, NOT ZERO, OR TOTAL-INVESTED ON
001572*    THE STATS LINE COMES UP SHORT BY THE OPENING BALANCE.
001574     IF WS-YEAR-IDX = 0
001576         MOVE WS-STARTING-AMOUNT TO WS-CUM-INVESTED (WS-CI-IX)
001578     ELSE
001580         COMPUTE WS-CUM-INVESTED (WS-CI-IX) =
001582             WS-CUM-INVESTED (WS-CI-IX - 1)
001584                 + WS-YR-CONTRIB (WS-YC-IX - 1).
001586 1610-EXIT.
001588     EXIT.
001590
001592 1620-SUM-ONE-MONTH.
001594     SET WS-CV-IX TO WS-ABS-MONTH.
001596     SET WS-CV-IX UP BY 1.
001598     ADD WS-CV-AMOUNT (WS-CV-IX) TO WS-YR-CONTRIB (WS-YC-IX).
001600     ADD 1 TO WS-ABS-MONTH.
001602 1620-EXIT.
001604     EXIT.
001606
001608*****************************************************************
001610* 1700-COMPUTE-RETURN-PARMS - BATCH FLOW STEP 3.  DERIVES THE   *
001612* MONTHLY LOG-NORMAL MEAN AND VOLATILITY FROM THE ANNUAL RETURN *
001614* RATE AND ANNUAL VOLATILITY CARD FIELDS (R2.3), AND SEEDS THE  *
001616* GENERATOR FROM THE SYSTEM CLOCK SO TWO RUNS IN THE SAME       *
001618* BATCH STEP DO NOT PRODUCE IDENTICAL TRIALS.                   *
001620*****************************************************************
001622 1700-COMPUTE-RETURN-PARMS.
001624     COMPUTE WS-MEAN-RETURN = (WS-RETURN-RATE / 100) / 12.
001626     COMPUTE WS-MATH-ARG = 12.
001628     PERFORM 8300-COMPUTE-SQRT THRU 8300-EXIT.
001630     COMPUTE WS-MONTHLY-VOL =
001632         (WS-VOLATILITY / 100) / WS-MATH-RESULT.
001634
001636*    LOG-MEAN = LN(1 + MER) - (MONTHLY-VOL SQUARED) / 2, SO THE
001638*    SIMULATED ARITHMETIC MEAN RETURN MATCHES THE CARD RATE.
001640     COMPUTE WS-MATH-ARG = 1 + WS-MEAN-RETURN.
001642     PERFORM 8400-COMPUTE-LN THRU 8400-EXIT.
001644     COMPUTE WS-LOG-MEAN =
001646         WS-MATH-RESULT - ((WS-MONTHLY-VOL * WS-MONTHLY-VOL) / 2).
001648
001650     COMPUTE WS-COMBINED-FEE-RATE = WS-FUND-FEE + WS-PLATFORM-FEE.
001652     COMPUTE WS-MONTHLY-FEE-RATE = (WS-COMBINED-FEE-RATE / 100)
001654                                   / 12.
001656
001658     ACCEPT WS-CLOCK-SEED FROM TIME.
001660     DIVIDE WS-CLOCK-SEED BY 2 GIVING WS-RNG-SEED.
001662     IF WS-RNG-SEED = 0
001664         MOVE 104729 TO WS-RNG-SEED.
001666 1700-EXIT.
001668     EXIT.
001670
001672*****************************************************************
001674* 2000-RUN-TRIALS - BATCH FLOW STEP 4.  ONE PASS PER TRIAL.     *
001676*****************************************************************
001678 2000-RUN-TRIALS.
001680*    THE 0000-MAINLINE VARYING CLAUSE DRIVES WS-TRIAL-NUM FROM 1
001682*    TO WS-NUM-SIMS - THIS PARAGRAPH ITSELF ONLY EVER RUNS ONE
001684*    TRIAL, SO THE FIXED-SIZE TABLES BELOW (WS-TRIAL-BAL AND
001686*    KIN) ONLY EVER HOLD ONE TRIAL'S WORTH OF WORK AT A TIME.
001688     PERFORM 2050-RUN-ONE-TRIAL THRU 2050-EXIT.
001690 2000-EXIT.
001692     EXIT.
001694
001696 2050-RUN-ONE-TRIAL.
001698*    EVERY TRIAL STARTS FROM THE SAME OPENING BALANCE AND THE
001700*    SAME ABSOLUTE-MONTH COUNTER - THE ONLY THING THAT DIFFERS
001702*    TRIAL TO TRIAL IS THE STREAM OF RANDOM DRAWS 8100-NEXT-
001704*    UNIFORM PRODUCES, SINCE THE RNG SEED IS NEVER RESET BETWEEN
001706*    TRIALS (CARRIES FORWARD SO ALL WS-NUM-SIMS TRIALS SHARE ONE
001708*    LONG DRAW SEQUENCE, NOT WS-NUM-SIMS SEPARATE ONES).
001710     MOVE WS-STARTING-AMOUNT TO WS-BALANCE.
001712     MOVE 0 TO WS-ABS-MONTH.
001714
001716     PERFORM 2100-RUN-ONE-TRIAL-YEAR THRU 2100-EXIT
001718         VARYING WS-YEAR-IDX FROM 0 BY 1
001720         UNTIL WS-YEAR-IDX NOT LESS THAN WS-YEARS.
001722 2050-EXIT.
001724     EXIT.
001726
001728 2100-RUN-ONE-TRIAL-YEAR.
001730*    TWELVE CALENDAR MONTHS PER PROJECTED YEAR REGARDLESS OF
001732*    WHERE IN THE YEAR THE CONTRIBUTION PHASES START OR STOP -
001734*    2150-RUN-ONE-TRIAL-MONTH LOOKS UP ITS OWN CONTRIBUTION
001736*    AMOUNT FOR THE ABSOLUTE MONTH, SO A ZERO-CONTRIBUTION MONTH
001738*    STILL RUNS THE RETURN-FACTOR AND FEE STEPS BELOW.
001740     PERFORM 2150-RUN-ONE-TRIAL-MONTH THRU 2150-EXIT
001742         VARYING WS-MONTH-IDX FROM 0 BY 1
001744         UNTIL WS-MONTH-IDX NOT LESS THAN 12.
001746
001748*    YEAR-END SNAPSHOT ONLY - THE FLOOR-AT-ZERO IN R2.4 IS
001750*    APPLIED HERE, NOT INSIDE THE MONTH LOOP (CR-1997-084).
001752     IF WS-BALANCE < 0
001754         MOVE 0 TO WS-BALANCE.
001756
001758     SET WS-YT-YEAR-IX TO WS-YEAR-IDX.
001760     SET WS-YT-YEAR-IX UP BY 1.
001762     SET WS-YT-TRIAL-IX TO WS-TRIAL-NUM.
001764     MOVE WS-BALANCE TO WS-ROUND-SCRATCH.
001766     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
001768     IF WS-BALANCE < 0
001770         COMPUTE WS-TRIAL-BAL (WS-YT-YEAR-IX WS-YT-TRIAL-IX) =
001772             (WS-SPLIT-WHOLE + (WS-SPLIT-FRAC / 100)) * -1
001774     ELSE
001776         COMPUTE WS-TRIAL-BAL (WS-YT-YEAR-IX WS-YT-TRIAL-IX) =
001778             WS-SPLIT-WHOLE + (WS-SPLIT-FRAC / 100).
001780 2100-EXIT.
001782     EXIT.
001784
001786*****************************************************************
001788* 2150-RUN-ONE-TRIAL-MONTH - CONTRIBUTION FIRST (SAME ORDER AS  *
001790* GROWCALC R1.3), THEN A RANDOM LOG-NORMAL RETURN FACTOR        *
001792* DRAWN VIA BOX-MULLER (R2.3), THEN THE MONTHLY FEE (R2.6,      *
001794* SAME FEE-AFTER-RETURN ORDER AS R1.5).                         *
001796*****************************************************************
001798 2150-RUN-ONE-TRIAL-MONTH.
001800*    WS-ABS-MONTH IS THE MONTH SUBSCRIPT INTO THE CONTRIBUTION
001802*    VECTOR 1500-BUILD-CONTRIB-VECTOR BUILT ONCE UP FRONT - IT
001804*    RUNS 0-BASED HERE AND IS BUMPED TO A 1-BASED WS-CV-IX
001806*    BELOW, SAME CONVENTION AS THE CUM-INVESTED TABLE.
001808     SET WS-CV-IX TO WS-ABS-MONTH.
001810     SET WS-CV-IX UP BY 1.
001812     ADD WS-CV-AMOUNT (WS-CV-IX) TO WS-BALANCE.
001814
001816*    LOG-NORMAL RETURN FACTOR (R2.3) - ONE GAUSSIAN DRAW SCALED
001818*    BY THE MONTHLY VOLATILITY AND OFFSET BY THE MONTHLY LOG-
001820*    MEAN, THEN EXPONENTIATED BACK INTO A MULTIPLICATIVE FACTOR
001822*    SO WS-BALANCE * WS-RETURN-FACTOR IS THIS MONTH'S GROWTH.
001824     PERFORM 8200-BOX-MULLER THRU 8200-EXIT.
001826     COMPUTE WS-LOG-RETURN = WS-LOG-MEAN
001828         + (WS-MONTHLY-VOL * WS-GAUSS-DRAW).
001830     COMPUTE WS-MATH-ARG = WS-LOG-RETURN.
001832     PERFORM 8500-COMPUTE-EXP THRU 8500-EXIT.
001834     MOVE WS-MATH-RESULT TO WS-RETURN-FACTOR.
001836     COMPUTE WS-BALANCE = WS-BALANCE * WS-RETURN-FACTOR.
001838
001840*    FEE COMES OUT AFTER THE RETURN IS APPLIED, NOT BEFORE - SAME
001842*    ORDER GROWCALC USES FOR THE DETERMINISTIC RUN (R1.5) SO THE
001844*    TWO ENGINES AGREE WHEN VOLATILITY IS FORCED TO ZERO.
001846     COMPUTE WS-MONTH-FEE ROUNDED =
001848         WS-BALANCE * WS-MONTHLY-FEE-RATE.
001850     SUBTRACT WS-MONTH-FEE FROM WS-BALANCE.
001852
001854     ADD 1 TO WS-ABS-MONTH.
001856 2150-EXIT.
001858     EXIT.
001860
001862*****************************************************************
001864* 3000-COMPUTE-ALL-PERCENTILES - BATCH FLOW STEP 5.  ONE SORT   *
001866* AND ONE SET OF PERCENTILES PER PROJECTED YEAR (R2.5).         *
001868*****************************************************************
001870 3000-COMPUTE-ALL-PERCENTILES.
001872     PERFORM 3050-PROCESS-ONE-YEAR THRU 3050-EXIT
001874         VARYING WS-YEAR-IDX FROM 0 BY 1
001876         UNTIL WS-YEAR-IDX NOT LESS THAN WS-YEARS.
001878 3000-EXIT.
001880     EXIT.
001882
001884 3050-PROCESS-ONE-YEAR.
001886*    ONE PASS OF COPY/SORT/PERCENTILE PER PROJECTED YEAR - THE
001888*    SORTED TABLE IS REBUILT FROM SCRATCH EACH YEAR RATHER THAN
001890*    MAINTAINED INCREMENTALLY, SINCE WS-NUM-SIMS IS CAPPED SMALL
001892*    ENOUGH (SEE 1000-INIT-REQUEST) THAT A FRESH BUBBLE SORT
001894*    EVERY YEAR IS CHEAPER THAN THE BOOKKEEPING TO AVOID IT.
001896     SET WS-YT-YEAR-IX TO WS-YEAR-IDX.
001898     SET WS-YT-YEAR-IX UP BY 1.
001900     MOVE WS-NUM-SIMS TO WS-YEAR-SORTED-COUNT.
001902
001904     PERFORM 3060-COPY-TRIAL-VALUE THRU 3060-EXIT
001906         VARYING WS-YT-TRIAL-IX FROM 1 BY 1
001908         UNTIL WS-YT-TRIAL-IX > WS-YEAR-SORTED-COUNT.
001910
001912     PERFORM 3100-SORT-YEAR THRU 3100-EXIT.
001914     PERFORM 3200-COMPUTE-ONE-PERCENTILE THRU 3200-EXIT.
001916 3050-EXIT.
001918     EXIT.
001920
001922 3060-COPY-TRIAL-VALUE.
001924*    WS-TRIAL-BAL IS THE PERMANENT (YEAR, TRIAL) ARCHIVE BUILT
001926*    DURING 2100-RUN-ONE-TRIAL-YEAR - WS-YEAR-SORTED IS A
001928*    THROWAWAY WORKING COPY FOR THIS ONE YEAR THAT 3100-SORT-YEAR
001930*    IS FREE TO SCRAMBLE.
001932     SET WS-YS-IX TO WS-YT-TRIAL-IX.
001934     MOVE WS-TRIAL-BAL (WS-YT-YEAR-IX WS-YT-TRIAL-IX)
001936         TO WS-YEAR-SORTED (WS-YS-IX).
001938 3060-EXIT.
001940     EXIT.
001942
001944*****************************************************************
001946* 3100-SORT-YEAR - MANUAL BUBBLE SORT, GO-TO DRIVEN, THE WAY    *
001948* THIS SHOP HAS ALWAYS SORTED A SMALL TABLE IN PLACE (COMPARE   *
001950* THE WS-YEAR-TRIAL-TABLE COPY-DOWN AT 3060-COPY-TRIAL-VALUE).  *
001952* ASCENDING.                                                    *
001954*****************************************************************
001956 3100-SORT-YEAR.
001958     MOVE 1 TO WS-SORT-PASS-SW.
001960 3105-SORT-PASS.
001962     IF NOT WS-SORT-DID-SWAP
001964         GO TO 3100-EXIT.
001966     MOVE 0 TO WS-SORT-PASS-SW.
001968     MOVE 1 TO WS-SORT-I.
001970 3110-SORT-COMPARE.
001972     IF WS-SORT-I > WS-YEAR-SORTED-COUNT - 1
001974         GO TO 3105-SORT-PASS.
001976
001978     SET WS-YS-IX TO WS-SORT-I.
001980     IF WS-YEAR-SORTED (WS-YS-IX) > WS-YEAR-SORTED (WS-YS-IX + 1)
001982         PERFORM 3120-SWAP-ONE-PAIR THRU 3120-EXIT.
001984
001986     ADD 1 TO WS-SORT-I.
001988     GO TO 3110-SORT-COMPARE.
001990 3100-EXIT.
001992     EXIT.
001994
001996 3120-SWAP-ONE-PAIR.
001998     MOVE WS-YEAR-SORTED (WS-YS-IX)     TO WS-ROUND-SCRATCH.
002000     MOVE WS-YEAR-SORTED (WS-YS-IX + 1) TO WS-YEAR-SORTED (WS-YS-IX).
002002     MOVE WS-ROUND-SCRATCH               TO WS-YEAR-SORTED (WS-YS-IX + 1).
002004     MOVE 1 TO WS-SORT-PASS-SW.
002006 3120-EXIT.
002008     EXIT.
002010
002012*****************************************************************
002014* 3200-COMPUTE-ONE-PERCENTILE - LINEAR-INTERPOLATED RANK,       *
002016* RANK = (N-1) * P / 100, PER R2.5.  ONE CALL COVERS ALL FIVE   *
002018* PERCENTILE POINTS FOR THE CURRENT YEAR.                       *
002020*****************************************************************
002022 3200-COMPUTE-ONE-PERCENTILE.
002024     SET WS-PCTL-IX TO WS-YEAR-IDX.
002026     SET WS-PCTL-IX UP BY 1.
002028*    WS-MATH-N IS BORROWED HERE AS THE PERCENTILE-POINT PARAMETER
002030*    (10/25/50/75/90) HANDED DOWN TO 3250-INTERPOLATE - IT IS
002032*    THE SAME 77-LEVEL THE SERIES ROUTINES IN SECTION 8300-8600
002034*    USE AS AN ITERATION COUNTER, BUT NEVER AT THE SAME TIME AS
002036*    THIS PARAGRAPH RUNS, SO THE REUSE IS SAFE.
002038     MOVE 10 TO WS-MATH-N.
002040     PERFORM 3250-INTERPOLATE THRU 3250-EXIT.
002042     MOVE WS-MATH-RESULT TO WS-PCTL-P10 (WS-PCTL-IX).
002044
002046     MOVE 25 TO WS-MATH-N.
002048     PERFORM 3250-INTERPOLATE THRU 3250-EXIT.
002050     MOVE WS-MATH-RESULT TO WS-PCTL-P25 (WS-PCTL-IX).
002052
002054     MOVE 50 TO WS-MATH-N.
002056     PERFORM 3250-INTERPOLATE THRU 3250-EXIT.
002058     MOVE WS-MATH-RESULT TO WS-PCTL-P50 (WS-PCTL-IX).
002060
002062     MOVE 75 TO WS-MATH-N.
002064     PERFORM 3250-INTERPOLATE THRU 3250-EXIT.
002066     MOVE WS-MATH-RESULT TO WS-PCTL-P75 (WS-PCTL-IX).
002068
002070     MOVE 90 TO WS-MATH-N.
002072     PERFORM 3250-INTERPOLATE THRU 3250-EXIT.
002074     MOVE WS-MATH-RESULT TO WS-PCTL-P90 (WS-PCTL-IX).
002076 3200-EXIT.
002078     EXIT.
002080
002082*    3250-INTERPOLATE - RANK = (N-1)*P/100 (R2.5).  THE WHOLE-
002084*    NUMBER PART OF THE RANK PICKS THE LOWER OF THE TWO SORTED
002086*    ENTRIES TO INTERPOLATE BETWEEN; THE FRACTIONAL PART IS THE
002088*    WEIGHT TOWARD THE NEXT ONE UP.  AT THE TOP OF THE TABLE
002090*    THERE IS NO "NEXT ONE UP" SO THE HIGH END IS CLAMPED
002092*    INSTEAD OF INTERPOLATING PAST THE ARRAY BOUND.
002094 3250-INTERPOLATE.
002096     COMPUTE WS-MATH-ARG =
002098         ((WS-YEAR-SORTED-COUNT - 1) * WS-MATH-N) / 100.
002100     MOVE WS-MATH-ARG TO WS-SORT-I.
002102     SET WS-YS-IX TO WS-SORT-I.
002104     SET WS-YS-IX UP BY 1.
002106
002108     IF WS-YS-IX >= WS-YEAR-SORTED-COUNT
002110         MOVE WS-YEAR-SORTED (WS-YEAR-SORTED-COUNT)
002112             TO WS-MATH-RESULT
002114     ELSE
002116         COMPUTE WS-MATH-RESULT =
002118             WS-YEAR-SORTED (WS-YS-IX)
002120             + ((WS-MATH-ARG - WS-SORT-I) *
002122                (WS-YEAR-SORTED (WS-YS-IX + 1)
002124                 - WS-YEAR-SORTED (WS-YS-IX))).
002126 3250-EXIT.
002128     EXIT.
002130
002132*****************************************************************
002134* 3500-COMPUTE-STATISTICS - BATCH FLOW STEP 6.  FINAL-YEAR      *
002136* MEDIAN/MEAN/P10/P90/BEST/WORST COME STRAIGHT OFF THE ALREADY  *
002138* SORTED LAST-YEAR ARRAY; TOTAL-INVESTED AND THE TWO            *
002140* PROBABILITY FIGURES ARE TALLIED ACROSS ALL TRIALS (R2.8,      *
002142* R2.9).                                                        *
002144*****************************************************************
002146 3500-COMPUTE-STATISTICS.
002148     SET WS-PCTL-IX TO WS-YEARS.
002150     MOVE WS-PCTL-P50 (WS-PCTL-IX) TO WS-FINAL-MEDIAN.
002152     MOVE WS-PCTL-P10 (WS-PCTL-IX) TO WS-FINAL-P10.
002154     MOVE WS-PCTL-P90 (WS-PCTL-IX) TO WS-FINAL-P90.
002156
002158     SET WS-YS-IX TO WS-YEAR-SORTED-COUNT.
002160     MOVE WS-YEAR-SORTED (WS-YEAR-SORTED-COUNT) TO WS-FINAL-BEST.
002162     MOVE WS-YEAR-SORTED (1)                    TO WS-FINAL-WORST.
002164
002166     SET WS-YC-IX TO WS-YEARS.
002168     MOVE WS-YR-CONTRIB (WS-YC-IX) TO WS-ROUND-SCRATCH.
002170     SET WS-CI-IX TO WS-YEARS.
002172     ADD WS-CUM-INVESTED (WS-CI-IX) TO WS-ROUND-SCRATCH.
002174     MOVE WS-ROUND-SCRATCH TO WS-FINAL-TOT-INVESTED.
002176*    CR-2009-014 - PROB-DOUBLE/PROB-POSITIVE AND THE MEAN ARE
002178*    ALL MEASURED AGAINST TOTAL-INVESTED (JUST COMPUTED ABOVE),
002180*    NOT THE STARTING AMOUNT AND NOT A BARE ZERO, PER THE
002182*    ACTUARIAL WRITE-UP.  WS-BAL-SUM IS ITS OWN FIELD - THE
002184*    NEWTON-RAPHSON SCRATCH (WS-MATH-SUM) IS TOO SMALL TO HOLD A
002186*    SUM ACROSS SEVERAL THOUSAND TRIAL BALANCES.
002188
002190     MOVE 0 TO WS-DOUBLE-COUNT WS-POSITIVE-COUNT WS-BAL-SUM.
002192     SET WS-YT-YEAR-IX TO WS-YEARS.
002194     PERFORM 3510-TALLY-ONE-TRIAL THRU 3510-EXIT
002196         VARYING WS-YT-TRIAL-IX FROM 1 BY 1
002198         UNTIL WS-YT-TRIAL-IX > WS-NUM-SIMS.
002200
002202     COMPUTE WS-FINAL-MEAN ROUNDED =
002204         WS-BAL-SUM / WS-NUM-SIMS.
002206
002208     COMPUTE WS-PROB-DOUBLE ROUNDED =
002210         (WS-DOUBLE-COUNT / WS-NUM-SIMS) * 100.
002212     COMPUTE WS-PROB-POSITIVE ROUNDED =
002214         (WS-POSITIVE-COUNT / WS-NUM-SIMS) * 100.
002216 3500-EXIT.
002218     EXIT.
002220
002222 3510-TALLY-ONE-TRIAL.
002224     ADD WS-TRIAL-BAL (WS-YT-YEAR-IX WS-YT-TRIAL-IX) TO WS-BAL-SUM.
002226     IF WS-TRIAL-BAL (WS-YT-YEAR-IX WS-YT-TRIAL-IX) >=
002228         WS-FINAL-TOT-INVESTED * 2
002230             ADD 1 TO WS-DOUBLE-COUNT.
002232     IF WS-TRIAL-BAL (WS-YT-YEAR-IX WS-YT-TRIAL-IX) >=
002234         WS-FINAL-TOT-INVESTED
002236         ADD 1 TO WS-POSITIVE-COUNT.
002238 3510-EXIT.
002240     EXIT.
002242
002244*****************************************************************
002246* 4000-WRITE-SIMULATION-FILE - BATCH FLOW STEP 7 (REPORTS       *
002248* SECTION) - HEADER, ONE DETAIL LINE PER PROJECTED YEAR, THEN   *
002250* ONE FINAL STATISTICS LINE.                                    *
002252*****************************************************************
002254 4000-WRITE-SIMULATION-FILE.
002256     MOVE WS-SIM-HEAD-1 TO SIMULATION-PRINT-REC.
002258     WRITE SIMULATION-PRINT-REC.
002260     MOVE WS-SIM-HEAD-2 TO SIMULATION-PRINT-REC.
002262     WRITE SIMULATION-PRINT-REC.
002264
002266     PERFORM 4050-WRITE-ONE-YEAR-LINE THRU 4050-EXIT
002268         VARYING WS-YEAR-IDX FROM 0 BY 1
002270         UNTIL WS-YEAR-IDX NOT LESS THAN WS-YEARS.
002272
002274     PERFORM 4500-WRITE-STATS-LINE THRU 4500-EXIT.
002276 4000-EXIT.
002278     EXIT.
002280
002282 4050-WRITE-ONE-YEAR-LINE.
002284*    CR-2009-014 - DROPPED THE STRAY + 1 - THIS COLUMN HAS TO
002286*    MATCH THE AGE THAT ACTUALLY DROVE THIS YEAR'S CONTRIBUTIONS
002288*    AND PHASE TEST IN 1510-BUILD-ONE-MONTH.
002290     COMPUTE WS-AGE = WS-START-AGE + WS-YEAR-IDX.
002292     COMPUTE SYL-YEAR-NUMBER = WS-YEAR-IDX + 1.
002294     MOVE WS-AGE TO SYL-AGE.
002296     SET WS-PCTL-IX TO WS-YEAR-IDX.
002298     SET WS-PCTL-IX UP BY 1.
002300
002302     IF WS-PCTL-P10 (WS-PCTL-IX) < 0
002304         MOVE "-" TO SYL-P10-SIGN
002306     ELSE
002308         MOVE " " TO SYL-P10-SIGN.
002310     MOVE WS-PCTL-P10 (WS-PCTL-IX) TO WS-ROUND-SCRATCH.
002312     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002314     MOVE WS-SPLIT-WHOLE TO SYL-P10-ENT.
002316     MOVE WS-SPLIT-FRAC  TO SYL-P10-DEC.
002318
002320     IF WS-PCTL-P25 (WS-PCTL-IX) < 0
002322         MOVE "-" TO SYL-P25-SIGN
002324     ELSE
002326         MOVE " " TO SYL-P25-SIGN.
002328     MOVE WS-PCTL-P25 (WS-PCTL-IX) TO WS-ROUND-SCRATCH.
002330     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002332     MOVE WS-SPLIT-WHOLE TO SYL-P25-ENT.
002334     MOVE WS-SPLIT-FRAC  TO SYL-P25-DEC.
002336
002338     IF WS-PCTL-P50 (WS-PCTL-IX) < 0
002340         MOVE "-" TO SYL-P50-SIGN
002342     ELSE
002344         MOVE " " TO SYL-P50-SIGN.
002346     MOVE WS-PCTL-P50 (WS-PCTL-IX) TO WS-ROUND-SCRATCH.
002348     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002350     MOVE WS-SPLIT-WHOLE TO SYL-P50-ENT.
002352     MOVE WS-SPLIT-FRAC  TO SYL-P50-DEC.
002354
002356     IF WS-PCTL-P75 (WS-PCTL-IX) < 0
002358         MOVE "-" TO SYL-P75-SIGN
002360     ELSE
002362         MOVE " " TO SYL-P75-SIGN.
002364     MOVE WS-PCTL-P75 (WS-PCTL-IX) TO WS-ROUND-SCRATCH.
002366     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002368     MOVE WS-SPLIT-WHOLE TO SYL-P75-ENT.
002370     MOVE WS-SPLIT-FRAC  TO SYL-P75-DEC.
002372
002374     IF WS-PCTL-P90 (WS-PCTL-IX) < 0
002376         MOVE "-" TO SYL-P90-SIGN
002378     ELSE
002380         MOVE " " TO SYL-P90-SIGN.
002382     MOVE WS-PCTL-P90 (WS-PCTL-IX) TO WS-ROUND-SCRATCH.
002384     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002386     MOVE WS-SPLIT-WHOLE TO SYL-P90-ENT.
002388     MOVE WS-SPLIT-FRAC  TO SYL-P90-DEC.
002390
002392     SET WS-CI-IX TO WS-YEAR-IDX.
002394     SET WS-CI-IX UP BY 1.
002396*    CR-2009-018 - CUMULATIVE-INVESTED CAN NOW GO NEGATIVE SINCE
002398*    A NEGATIVE STARTING AMOUNT (CR-2009-016) SEEDS THIS SERIES -
002400*    SIGN-CHECK IT THE SAME AS THE PERCENTILE FIELDS ABOVE.
002402     IF WS-CUM-INVESTED (WS-CI-IX) < 0
002404         MOVE "-" TO SYL-CUM-INVESTED-SIGN
002406     ELSE
002408         MOVE " " TO SYL-CUM-INVESTED-SIGN.
002410     MOVE WS-CUM-INVESTED (WS-CI-IX) TO WS-ROUND-SCRATCH.
002412     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002414     MOVE WS-SPLIT-WHOLE TO SYL-CUM-INVESTED-ENT.
002416     MOVE WS-SPLIT-FRAC  TO SYL-CUM-INVESTED-DEC.
002418
002420     MOVE WS-SIM-YEAR-LINE TO SIMULATION-PRINT-REC.
002422     WRITE SIMULATION-PRINT-REC.
002424     IF FS-SIM NOT = "00"
002426         GO TO 9800-SYS-ERR.
002428 4050-EXIT.
002430     EXIT.
002432
002434 4500-WRITE-STATS-LINE.
002436     IF WS-FINAL-MEDIAN < 0
002438         MOVE "-" TO SSL-MEDIAN-SIGN
002440     ELSE
002442         MOVE " " TO SSL-MEDIAN-SIGN.
002444     MOVE WS-FINAL-MEDIAN TO WS-ROUND-SCRATCH.
002446     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002448     MOVE WS-SPLIT-WHOLE TO SSL-MEDIAN-ENT.
002450     MOVE WS-SPLIT-FRAC  TO SSL-MEDIAN-DEC.
002452
002454     IF WS-FINAL-MEAN < 0
002456         MOVE "-" TO SSL-MEAN-SIGN
002458     ELSE
002460         MOVE " " TO SSL-MEAN-SIGN.
002462     MOVE WS-FINAL-MEAN TO WS-ROUND-SCRATCH.
002464     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002466     MOVE WS-SPLIT-WHOLE TO SSL-MEAN-ENT.
002468     MOVE WS-SPLIT-FRAC  TO SSL-MEAN-DEC.
002470
002472     IF WS-FINAL-P10 < 0
002474         MOVE "-" TO SSL-P10-SIGN
002476     ELSE
002478         MOVE " " TO SSL-P10-SIGN.
002480     MOVE WS-FINAL-P10 TO WS-ROUND-SCRATCH.
002482     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002484     MOVE WS-SPLIT-WHOLE TO SSL-P10-ENT.
002486     MOVE WS-SPLIT-FRAC  TO SSL-P10-DEC.
002488
002490     IF WS-FINAL-P90 < 0
002492         MOVE "-" TO SSL-P90-SIGN
002494     ELSE
002496         MOVE " " TO SSL-P90-SIGN.
002498     MOVE WS-FINAL-P90 TO WS-ROUND-SCRATCH.
002500     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002502     MOVE WS-SPLIT-WHOLE TO SSL-P90-ENT.
002504     MOVE WS-SPLIT-FRAC  TO SSL-P90-DEC.
002506
002508     IF WS-FINAL-BEST < 0
002510         MOVE "-" TO SSL-BEST-SIGN
002512     ELSE
002514         MOVE " " TO SSL-BEST-SIGN.
002516     MOVE WS-FINAL-BEST TO WS-ROUND-SCRATCH.
002518     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002520     MOVE WS-SPLIT-WHOLE TO SSL-BEST-ENT.
002522     MOVE WS-SPLIT-FRAC  TO SSL-BEST-DEC.
002524
002526     IF WS-FINAL-WORST < 0
002528         MOVE "-" TO SSL-WORST-SIGN
002530     ELSE
002532         MOVE " " TO SSL-WORST-SIGN.
002534     MOVE WS-FINAL-WORST TO WS-ROUND-SCRATCH.
002536     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002538     MOVE WS-SPLIT-WHOLE TO SSL-WORST-ENT.
002540     MOVE WS-SPLIT-FRAC  TO SSL-WORST-DEC.
002542
002544     MOVE WS-FINAL-TOT-INVESTED TO WS-ROUND-SCRATCH.
002546     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
002548     MOVE WS-SPLIT-WHOLE TO SSL-TOT-INV-ENT.
002550     MOVE WS-SPLIT-FRAC  TO SSL-TOT-INV-DEC.
002552
002554     MOVE WS-PROB-DOUBLE   TO SSL-PROB-DOUBLE.
002556     MOVE WS-PROB-POSITIVE TO SSL-PROB-POS.
002558
002560     MOVE WS-SIM-STATS-LINE TO SIMULATION-PRINT-REC.
002562     WRITE SIMULATION-PRINT-REC.
002564     IF FS-SIM NOT = "00"
002566         GO TO 9800-SYS-ERR.
002568 4500-EXIT.
002570     EXIT.
002572
002574*****************************************************************
002576* 8100-NEXT-UNIFORM - PARK-MILLER MINIMAL-STANDARD LCG.  RETURNS *
002578* A UNIFORM (0,1) DRAW IN WS-UNIFORM-1 EACH CALL.  SEE THE      *
002580* PROGRAM-HEADER WARNING BEFORE CHANGING THE CONSTANTS.         *
002582*****************************************************************
002584 8100-NEXT-UNIFORM.
002586*    WS-RNG-MULT/WS-RNG-MOD ARE THE ORIGINAL PARK-MILLER PAIR
002588*    (16807 / (2**31)-1) - DO NOT SWAP IN A "BETTER" GENERATOR
002590*    WITHOUT RE-RUNNING THE OLD REGRESSION DECKS, SINCE A CHANGE
002592*    HERE MOVES EVERY PERCENTILE IN EVERY SIMULATION ON FILE.
002594     COMPUTE WS-RNG-PRODUCT = WS-RNG-SEED * WS-RNG-MULT.
002596     DIVIDE WS-RNG-PRODUCT BY WS-RNG-MOD
002598         GIVING WS-SORT-I
002600         REMAINDER WS-RNG-SEED.
002602*    A NEGATIVE OR ZERO REMAINDER MEANS THE MODULUS DIVIDE
002604*    UNDERFLOWED - WRAP IT BACK INTO RANGE RATHER THAN LET THE
002606*    NEXT DRAW COME OUT NEGATIVE.
002608     IF WS-RNG-SEED <= 0
002610         ADD WS-RNG-MOD TO WS-RNG-SEED.
002612     COMPUTE WS-UNIFORM-1 = WS-RNG-SEED / WS-RNG-MOD.
002614*    A DRAW OF EXACTLY ZERO WOULD BLOW UP 8400-COMPUTE-LN WHEN
002616*    BOX-MULLER TAKES ITS LOG A FEW LINES DOWN - NUDGE IT OFF
002618*    ZERO INSTEAD OF LETTING THE TRIAL ABEND.
002620     IF WS-UNIFORM-1 = 0
002622         MOVE .000001 TO WS-UNIFORM-1.
002624 8100-EXIT.
002626     EXIT.
002628
002630*****************************************************************
002632* 8200-BOX-MULLER - TWO INDEPENDENT UNIFORM DRAWS COMBINED INTO  *
002634* ONE STANDARD-NORMAL DRAW (THE COMPANION SINE VALUE IS NOT     *
002636* NEEDED HERE AND IS DISCARDED, PER CR-1994-071).               *
002638*****************************************************************
002640 8200-BOX-MULLER.
002642*    THE FIRST DRAW BECOMES THE ANGLE TERM BELOW AND THE SECOND
002644*    BECOMES THE RADIUS TERM - DON'T SWAP THE ORDER OF THE TWO
002646*    PERFORM STATEMENTS, THE TRIAL-TO-TRIAL SEQUENCE MATTERS FOR
002648*    REPRODUCING AN OLD PRINTOUT AGAINST A GIVEN RNG SEED.
002650     PERFORM 8100-NEXT-UNIFORM THRU 8100-EXIT.
002652     MOVE WS-UNIFORM-1 TO WS-UNIFORM-2.
002654     PERFORM 8100-NEXT-UNIFORM THRU 8100-EXIT.
002656
002658*    -2 * LN(U2) UNDER THE RADICAL - COMPUTE LN(U2) FIRST.
002660     MOVE WS-UNIFORM-2 TO WS-MATH-ARG.
002662     PERFORM 8400-COMPUTE-LN THRU 8400-EXIT.
002664     COMPUTE WS-MATH-ARG = -2 * WS-MATH-RESULT.
002666     PERFORM 8300-COMPUTE-SQRT THRU 8300-EXIT.
002668     MOVE WS-MATH-RESULT TO WS-SQRT-GUESS.
002670
002672*    THE ANGLE TERM - 2*PI TIMES THE FIRST UNIFORM DRAW - FEEDS
002674*    THE COSINE SERIES BELOW.  A FULL BOX-MULLER PAIR WOULD ALSO
002676*    TAKE THE SINE OF THIS SAME ANGLE FOR A SECOND GAUSSIAN DRAW,
002678*    BUT THIS SHOP HAS NEVER BOTHERED CACHING THE SPARE VALUE
002680*    (CR-1994-071) - EVERY CALL HERE COSTS TWO FRESH UNIFORM DRAWS.
002682     COMPUTE WS-MATH-ARG = 2 * 3.141593 * WS-UNIFORM-1.
002684     PERFORM 8600-COMPUTE-COS THRU 8600-EXIT.
002686
002688     COMPUTE WS-GAUSS-DRAW = WS-SQRT-GUESS * WS-MATH-RESULT.
002690 8200-EXIT.
002692     EXIT.
002694
002696*****************************************************************
002698* 8300-COMPUTE-SQRT - NEWTON-RAPHSON, 25 ITERATIONS, STARTING   *
002700* FROM ARG/2 (ARG IS ALWAYS POSITIVE HERE - VARIANCE AND        *
002702* -2*LN(U) TERMS ONLY).  RESULT IN WS-MATH-RESULT.              *
002704*****************************************************************
002706 8300-COMPUTE-SQRT.
002708*    ONLY CALLER THAT EVER PASSES ZERO IS A DEGENERATE TRIAL
002710*    WHERE THE VARIANCE TERM UNDERFLOWED TO NOTHING - RETURN
002712*    ZERO RATHER THAN DIVIDE BY IT BELOW.
002714     IF WS-MATH-ARG = 0
002716         MOVE 0 TO WS-MATH-RESULT
002718         GO TO 8300-EXIT.
002720     COMPUTE WS-SQRT-GUESS = WS-MATH-ARG / 2.
002722     MOVE 0 TO WS-SQRT-ITER.
002724*    WS-SQRT-PRIOR IS CARRIED BUT NEVER TESTED - AN EARLIER
002726*    DRAFT OF THIS PARAGRAPH BROKE OUT EARLY ONCE THE GUESS
002728*    STOPPED MOVING, BUT A FIXED 25-PASS LOOP TURNED OUT CHEAPER
002730*    THAN THE COMPARE ON EVERY TRIAL-MONTH, SO THE EARLY-EXIT
002732*    TEST WAS DROPPED AND THE PRIOR-VALUE SAVE LEFT IN PLACE.
002734 8310-SQRT-STEP.
002736     ADD 1 TO WS-SQRT-ITER.
002738     MOVE WS-SQRT-GUESS TO WS-SQRT-PRIOR.
002740     COMPUTE WS-SQRT-GUESS ROUNDED =
002742         (WS-SQRT-GUESS + (WS-MATH-ARG / WS-SQRT-GUESS)) / 2.
002744     IF WS-SQRT-ITER < 25
002746         GO TO 8310-SQRT-STEP.
002748     MOVE WS-SQRT-GUESS TO WS-MATH-RESULT.
002750 8300-EXIT.
002752     EXIT.
002754
002756*****************************************************************
002758* 8400-COMPUTE-LN - NATURAL LOG VIA THE ATANH SERIES,           *
002760* LN(X) = 2 * ATANH((X-1)/(X+1)), 40 TERMS.  VALID FOR THE      *
002762* SMALL POSITIVE ARGUMENTS THIS PROGRAM EVER PASSES IT           *
002764* (1+MER AND THE UNIFORM DRAWS, BOTH NEAR 1).                    *
002766*****************************************************************
002768 8400-COMPUTE-LN.
002770*    THE ATANH SERIES CONVERGES MUCH FASTER THAN A STRAIGHT
002772*    LN(1+X) TAYLOR EXPANSION FOR ARGUMENTS NEAR 1, WHICH IS ALL
002774*    THIS PROGRAM EVER FEEDS IT (MONTHLY RETURN FACTORS AND
002776*    UNIFORM (0,1) DRAWS) - 40 TERMS WAS PLENTY IN THE OLD
002778*    REGRESSION DECK, SEE THE 8100-NEXT-UNIFORM WARNING.
002780     COMPUTE WS-MATH-X =
002782         (WS-MATH-ARG - 1) / (WS-MATH-ARG + 1).
002784     MOVE WS-MATH-X TO WS-MATH-SUM.
002786     MOVE WS-MATH-X TO WS-MATH-TERM.
002788     MOVE 1 TO WS-MATH-N.
002790 8410-LN-STEP.
002792     ADD 2 TO WS-MATH-N.
002794     COMPUTE WS-MATH-TERM =
002796         WS-MATH-TERM * WS-MATH-X * WS-MATH-X.
002798     COMPUTE WS-MATH-SUM = WS-MATH-SUM
002800         + (WS-MATH-TERM / WS-MATH-N).
002802     IF WS-MATH-N < 40
002804         GO TO 8410-LN-STEP.
002806     COMPUTE WS-MATH-RESULT = 2 * WS-MATH-SUM.
002808 8400-EXIT.
002810     EXIT.
002812
002814*****************************************************************
002816* 8500-COMPUTE-EXP - TAYLOR SERIES, 30 TERMS.  THE LOG-RETURN   *
002818* ARGUMENT PASSED IN IS ALWAYS A SMALL MONTHLY FIGURE SO THE    *
002820* SERIES CONVERGES WELL INSIDE 30 TERMS.                        *
002822*****************************************************************
002824 8500-COMPUTE-EXP.
002826*    WS-MATH-TERM CARRIES THE NUMERATOR/N! RATIO FORWARD TERM BY
002828*    TERM INSTEAD OF RECOMPUTING A FACTORIAL EACH PASS - SAME
002830*    TRICK 8400-COMPUTE-LN USES FOR ITS X**N RUNNING PRODUCT.
002832     MOVE 1 TO WS-MATH-SUM.
002834     MOVE 1 TO WS-MATH-TERM.
002836     MOVE 0 TO WS-MATH-N.
002838 8510-EXP-STEP.
002840     ADD 1 TO WS-MATH-N.
002842     COMPUTE WS-MATH-TERM = WS-MATH-TERM * WS-MATH-ARG
002844         / WS-MATH-N.
002846     ADD WS-MATH-TERM TO WS-MATH-SUM.
002848     IF WS-MATH-N < 30
002850         GO TO 8510-EXP-STEP.
002852     MOVE WS-MATH-SUM TO WS-MATH-RESULT.
002854 8500-EXIT.
002856     EXIT.
002858
002860*****************************************************************
002862* 8600-COMPUTE-COS - RANGE-REDUCED TO (-PI,PI] THEN A 15-TERM   *
002864* TAYLOR SERIES.  ARGUMENT ARRIVES AS 2*PI*UNIFORM, I.E. 0 TO   *
002866* 2*PI, SO ONE REDUCTION PASS IS ENOUGH.                        *
002868*****************************************************************
002870 8600-COMPUTE-COS.
002872*    ONLY CALLER IS 8200-BOX-MULLER AND ITS ARGUMENT IS ALWAYS
002874*    2*PI*UNIFORM, I.E. IN (0, 2*PI] - ONE SUBTRACTION FOLDS THAT
002876*    DOWN INTO (-PI, PI] WITHOUT A GENERAL-PURPOSE MODULO LOOP.
002878     IF WS-MATH-ARG > 3.141593
002880         COMPUTE WS-MATH-ARG = WS-MATH-ARG - (2 * 3.141593).
002882
002884*    WS-MATH-SIGN FLIPS EACH PASS SO THE SERIES ALTERNATES
002886*    +X**2/2! - X**4/4! + X**6/6! ... - THE SAME RUNNING-TERM
002888*    TRICK AS 8400-COMPUTE-LN AND 8500-COMPUTE-EXP, JUST WITH A
002890*    SIGN FLIP AND TWO FACTORIAL STEPS PER PASS INSTEAD OF ONE.
002892     COMPUTE WS-MATH-X = WS-MATH-ARG * WS-MATH-ARG.
002894     MOVE 1 TO WS-MATH-SUM.
002896     MOVE 1 TO WS-MATH-TERM.
002898     MOVE 1 TO WS-MATH-SIGN.
002900     MOVE 0 TO WS-MATH-N.
002902 8610-COS-STEP.
002904     ADD 2 TO WS-MATH-N.
002906     COMPUTE WS-MATH-TERM =
002908         WS-MATH-TERM * WS-MATH-X / (WS-MATH-N * (WS-MATH-N - 1)).
002910     COMPUTE WS-MATH-SIGN = WS-MATH-SIGN * -1.
002912     COMPUTE WS-MATH-SUM =
002914         WS-MATH-SUM + (WS-MATH-SIGN * WS-MATH-TERM).
002916     IF WS-MATH-N < 15
002918         GO TO 8610-COS-STEP.
002920     MOVE WS-MATH-SUM TO WS-MATH-RESULT.
002922 8600-EXIT.
002924     EXIT.
002926
002928*****************************************************************
002930* 9200-ROUND-TO-CENTS - HALF-UP ROUND OF WS-ROUND-SCRATCH TO 2  *
002932* DECIMALS, SPLIT INTO A WHOLE-DOLLAR / CENTS PAIR.  SAME       *
002934* PARAGRAPH AS GROWCALC'S, KEPT IN STEP FOR THE SAME REASON THE *
002936* PARM-FILE LAYOUT IS.                                          *
002938*****************************************************************
002940 9200-ROUND-TO-CENTS.
002942     IF WS-ROUND-SCRATCH < 0
002944         MULTIPLY -1 BY WS-ROUND-SCRATCH.
002946     COMPUTE WS-SPLIT-WHOLE ROUNDED = WS-ROUND-SCRATCH * 100.
002948     DIVIDE WS-SPLIT-WHOLE BY 100
002950         GIVING WS-SPLIT-WHOLE
002952         REMAINDER WS-SPLIT-FRAC.
002954 9200-EXIT.
002956     EXIT.
002958
002960*****************************************************************
002962* 9800-SYS-ERR / 9900-CLOSE-FILES - HOUSE STANDARD ERROR AND    *
002964* CLOSEDOWN PARAGRAPHS.                                         *
002966*****************************************************************
002968 9800-SYS-ERR.
002970     DISPLAY "MCSIMUL - INTERNAL ERROR - RUN ABORTED".
002972     DISPLAY "FS-PARM=" FS-PARM " FS-SIM=" FS-SIM.
002974     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
002976     STOP RUN.
002978
002980 9900-CLOSE-FILES.
002982     CLOSE PARM-FILE.
002984     CLOSE SIMULATION-FILE.
002986 9900-EXIT.
002988     EXIT.
