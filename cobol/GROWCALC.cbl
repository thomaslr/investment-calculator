000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GROWCALC.
000300 AUTHOR.      R HALVORSEN.
000400 INSTALLATION. MIDLAND TRUST BANCORP - RETIREMENT SYSTEMS GROUP.
000500 DATE-WRITTEN. MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.    INTERNAL USE ONLY - NOT FOR RELEASE OUTSIDE MTB.
000800*****************************************************************
000900*                                                               *
001000*   GROWCALC  -  RETIREMENT ACCOUNT GROWTH PROJECTION           *
001100*                                                               *
001200*   READS ONE PARAMETER CARD IMAGE (STARTING BALANCE, AGE       *
001300*   RANGE, RETURN RATE, FUND/PLATFORM FEE RATES) FOLLOWED BY    *
001400*   ITS CONTRIBUTION-PHASE CARDS, AND PROJECTS THE ACCOUNT      *
001500*   MONTH BY MONTH FROM START-AGE TO END-AGE.  PRODUCES A       *
001600*   YEAR-BY-YEAR SCHEDULE REPORT AND A ONE-LINE RESULT-SUMMARY  *
001700*   EXTRACT FOR THE DOWNSTREAM REPORTING SYSTEM.                *
001800*                                                               *
001900*   THIS IS A STRAIGHT REWRITE OF THE OLD ON-LINE "PROJECT      *
002000*   MY RETIREMENT" SCREEN (RETIRED WITH THE 3270 CONVERSION);   *
002100*   SEE CR-1987-042.  RUNS AS A ONE-STEP BATCH JOB, ONE         *
002200*   REQUEST PER RUN.                                            *
002300*                                                               *
002400*-------------------------  CHANGE LOG  ------------------------*
002500* 870311  RH   CR-1987-042  ORIGINAL PROGRAM, REPLACES ON-LINE  *
002600*                           PROJECTION SCREEN GROWSCRN.         *
002700* 870402  RH   CR-1987-051  ADDED NO-FEE SHADOW BALANCE TRACK   *
002800*                           PER ACTUARIAL REQUEST.              *
002900* 871114  DJK  CR-1987-098  FIXED MONTHLY FEE APPLIED BEFORE    *
003000*                           INTEREST INSTEAD OF AFTER - FEES    *
003100*                           MUST COME AFTER INTEREST IS POSTED. *
003200* 880620  DJK  CR-1988-014  YEARLY-FREQUENCY CONTRIBUTIONS WERE *
003300*                           POSTING EVERY MONTH - RESTRICTED TO *
003400*                           MONTH 1 OF THE YEAR ONLY.           *
003500* 890905  RH   CR-1989-077  ALLOW OVERLAPPING CONTRIBUTION      *
003600*                           PHASES (ADDITIVE) FOR TWO-EARNER    *
003700*                           HOUSEHOLDS.                         *
003800* 910208  MTS  CR-1991-006  RAISED PHASE TABLE FROM 12 TO 50    *
003900*                           ENTRIES - BRANCH OFFICE COMPLAINTS. *
004000* 930715  MTS  CR-1993-061  SCHEDULE REPORT REFORMATTED TO      *
004100*                           MATCH NEW ACTUARIAL PRINT STANDARD. *
004200* 950130  DJK  CR-1995-011  PHASE-MARKER (GROWTH-ONLY YEARS)    *
004300*                           ADDED FOR PENSION AUDIT.            *
004400* 981012  MTS  CR-1998-140  YEAR 2000 REMEDIATION - CENTURY     *
004500*                           WINDOW ADDED TO CAMPOS-FECHA DATE   *
004600*                           STAMP ON THE SCHEDULE BANNER.       *
004700* 990226  MTS  CR-1999-004  Y2K SIGN-OFF - NO FURTHER DATE      *
004800*                           FIELDS FOUND IN THIS PROGRAM.       *
004900* 020318  PLV  CR-2002-033  MOVED FEE-RATE DEFAULTING (0%) INTO *
005000*                           THIS PROGRAM - PARAMETER FEED NO    *
005100*                           LONGER GUARANTEES THE FIELD.        *
005200* 060911  PLV  CR-2006-070  END-BALANCE-NO-FEES ADDED TO        *
005300*                           RESULT-SUMMARY EXTRACT FOR THE NEW  *
005400*                           FEE-DISCLOSURE REPORT.              *
005410* 090311  PLV  CR-2009-013  ACTUARIAL RECORD-LAYOUT AUDIT (SEE  *
005420*                           MCSIMUL CR-2009-014) TURNED UP TWO  *
005430*                           ITEMS HERE:                         *
005440*                           1) THE SCHEDULE DETAIL LINE DID NOT *
005450*                           CARRY THE CUM-STARTING/CUM-         *
005460*                           CONTRIBUTIONS/CUM-INTEREST FIELDS - *
005470*                           THEY WERE SITTING IN WORKING        *
005480*                           STORAGE (WS-CUM-ACCUM) AND NEVER    *
005490*                           WRITTEN OUT.  ADDED THEM TO         *
005495*                           WS-SCHEDULE-DETAIL AND WIDENED THE  *
005497*                           PRINT RECORD.                       *
005499*                           2) THE CENTS-SPLIT SCRATCH WAS      *
005500*                           DECLARED COMP-3 - THIS SHOP HAS     *
005505*                           NEVER PACKED THAT FIELD - PUT BACK  *
005507*                           TO PLAIN DISPLAY.                   *
005508* 090529  PLV  CR-2009-015  STARTING AMOUNT IS A SIGNED FIELD   *
005509*                           ON THE PARAMETER SHEET, SAME AS     *
005510*                           RETURN-RATE, BUT THE CARD LAYOUT    *
005511*                           NEVER GAVE IT A SIGN BYTE - THERE   *
005512*                           WAS NO WAY TO KEY A NEGATIVE        *
005513*                           OPENING BALANCE.  ADDED PD-STARTING-*
005514*                           AMOUNT-SIGN, WIDENED THE CARD FROM  *
005515*                           49 TO 50 BYTES.                     *
005516*****************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS VALID-FREQ-CHARS IS "M", "Y"
006200     UPSI-0 IS GC-DEBUG-SW.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT PARM-FILE ASSIGN TO PARMIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-PARM.
006900
007000     SELECT SCHEDULE-FILE ASSIGN TO SCHEDOUT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-SCHED.
007300
007400     SELECT SUMMARY-FILE ASSIGN TO SUMMOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-SUMM.
007700
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100*****************************************************************
008200* PARM-FILE - ONE PARAMETER CARD IMAGE FOLLOWED BY 0-50         *
008300* CONTRIBUTION-PHASE CARD IMAGES.  NO COPY MEMBER - THE TWO     *
008400* CARD LAYOUTS SHARE THE SAME 50-BYTE PHYSICAL RECORD (SEE      *
008500* PHASE-DETAIL-REC REDEFINES BELOW) SO THIS BLOCK IS REPEATED   *
008600* VERBATIM IN MCSIMUL.  KEEP THE TWO IN STEP IF YOU CHANGE ONE. *
008650* CR-2009-015 - ADDED PD-STARTING-AMOUNT-SIGN - STARTING        *
008660* AMOUNT IS A SIGNED FIELD ON THE ACTUARIAL PARAMETER SHEET,    *
008670* SAME AS RETURN-RATE, AND THE CARD LAYOUT NEVER GAVE IT A SIGN *
008680* BYTE TO CARRY THAT.  WIDENED FROM 49 TO 50 BYTES.             *
008700*****************************************************************
008800 FD  PARM-FILE
008900     LABEL RECORDS ARE STANDARD.
009000 01  PARM-DETAIL-REC.
009050     05  PD-STARTING-AMOUNT-SIGN     PIC X.
009100     05  PD-STARTING-AMOUNT-ENT      PIC 9(9).
009200     05  PD-STARTING-AMOUNT-DEC      PIC 9(2).
009300     05  PD-START-AGE                PIC 9(3).
009400     05  PD-END-AGE                  PIC 9(3).
009500     05  PD-RETURN-RATE-SIGN         PIC X.
009600     05  PD-RETURN-RATE              PIC 9(3)V9(4).
009700     05  PD-FUND-FEE                 PIC 9(2)V9(4).
009800     05  PD-PLATFORM-FEE             PIC 9(2)V9(4).
009900     05  PD-VOLATILITY               PIC 9(3)V9(4).
010000     05  PD-NUM-SIMULATIONS          PIC 9(5).
010100 01  PHASE-DETAIL-REC REDEFINES PARM-DETAIL-REC.
010200     05  PH-START-AGE                PIC 9(3).
010300     05  PH-END-AGE                  PIC 9(3).
010400     05  PH-FREQ                     PIC X(7).
010500     05  PH-AMOUNT-ENT               PIC 9(9).
010600     05  PH-AMOUNT-DEC               PIC 9(2).
010700     05  FILLER                      PIC X(26).
010800
010900*****************************************************************
011000* SCHEDULE-FILE - PRINTED YEAR-BY-YEAR SCHEDULE (ACTUARIAL      *
011100* PRINT STANDARD, CR-1993-061).  ONE DETAIL LINE PER PROJECTED  *
011200* YEAR PLUS A FINAL GRAND-TOTAL LINE.  MONEY FIELDS ARE HELD AS *
011300* SEPARATE WHOLE-DOLLAR/CENTS PAIRS WITH A LITERAL "." FILLER   *
011400* BETWEEN THEM, THE SAME WAY THE LEDGER FILES ALWAYS HAVE.      *
011500*****************************************************************
011600 FD  SCHEDULE-FILE
011700     LABEL RECORDS ARE STANDARD.
011720*    CR-2009-013 - WIDENED FROM X(133) TO X(150) TO CARRY THE
011740*    THREE NEW CUM- COLUMNS ON THE DETAIL LINE.
011800 01  SCHEDULE-PRINT-REC              PIC X(150).
011900
012000*****************************************************************
012100* SUMMARY-FILE - ONE RESULT-SUMMARY EXTRACT RECORD PER REQUEST. *
012200*****************************************************************
012300 FD  SUMMARY-FILE
012400     LABEL RECORDS ARE STANDARD.
012500 01  SUMMARY-OUT-REC.
012600     05  RS-END-BALANCE-SIGN         PIC X.
012700     05  RS-END-BALANCE-ENT          PIC 9(11).
012800     05  RS-END-BALANCE-DEC          PIC 9(2).
012900     05  RS-STARTING-AMOUNT-ENT      PIC 9(9).
013000     05  RS-STARTING-AMOUNT-DEC      PIC 9(2).
013100     05  RS-TOTAL-CONTRIB-ENT        PIC 9(11).
013200     05  RS-TOTAL-CONTRIB-DEC        PIC 9(2).
013300     05  RS-TOTAL-INTEREST-SIGN      PIC X.
013400     05  RS-TOTAL-INTEREST-ENT       PIC 9(11).
013500     05  RS-TOTAL-INTEREST-DEC       PIC 9(2).
013600     05  RS-TOTAL-FEES-ENT           PIC 9(9).
013700     05  RS-TOTAL-FEES-DEC           PIC 9(2).
013800     05  RS-BAL-NO-FEES-SIGN         PIC X.
013900     05  RS-BAL-NO-FEES-ENT          PIC 9(11).
014000     05  RS-BAL-NO-FEES-DEC          PIC 9(2).
014100     05  RS-PHASE1-END-BAL-SIGN      PIC X.
014200     05  RS-PHASE1-END-BAL-ENT       PIC 9(11).
014300     05  RS-PHASE1-END-BAL-DEC       PIC 9(2).
014400     05  RS-PHASE1-YEARS             PIC 9(3).
014500     05  RS-PHASE2-YEARS             PIC 9(3).
014550     05  RS-FILLER-1                 PIC X(3).
014600     05  FILLER                      PIC X(2).
014650 01  SUMMARY-RAW-VIEW REDEFINES SUMMARY-OUT-REC.
014660     05  FILLER                      PIC X(102).
014700
014800
014900 WORKING-STORAGE SECTION.
015000 77  FS-PARM                         PIC X(2).
015100 77  FS-SCHED                        PIC X(2).
015200 77  FS-SUMM                         PIC X(2).
015300 77  WS-EOF-PARM-SW                  PIC 9  VALUE 0.
015400     88  EOF-PARM                       VALUE 1.
015500
015600*-----------------------------------------------------------
015700* REQUEST-LEVEL FIELDS, COMBINED FROM THE SPLIT CARD FIELDS.
015800*-----------------------------------------------------------
015900 01  WS-REQUEST-FIELDS.
016000     05  WS-STARTING-AMOUNT          PIC S9(9)V99.
016100     05  WS-START-AGE                PIC 9(3).
016200     05  WS-END-AGE                  PIC 9(3).
016300     05  WS-RETURN-RATE              PIC S9(3)V9(4).
016400     05  WS-FUND-FEE                 PIC 9(2)V9(4).
016500     05  WS-PLATFORM-FEE             PIC 9(2)V9(4).
016600     05  WS-YEARS                    PIC 9(3).
016650     05  FILLER                      PIC X(4).
016700
016800*-----------------------------------------------------------
016900* CONTRIBUTION-PHASE TABLE - RAISED TO 50 ENTRIES PER
017000* CR-1991-006.  WS-PHASE-COUNT AND ALL SUBSCRIPTS ARE COMP -
017100* THIS IS A TABLE-SEARCH FIELD, NOT A LEDGER AMOUNT.
017200*-----------------------------------------------------------
017300 01  WS-PHASE-COUNT                  PIC 9(3) COMP VALUE 0.
017400 01  WS-PHASE-TABLE.
017500     05  WS-PHASE-ENTRY OCCURS 50 TIMES
017600                        INDEXED BY WS-PHASE-IX.
017700         10  WS-PH-START-AGE         PIC 9(3).
017800         10  WS-PH-END-AGE           PIC 9(3).
017900         10  WS-PH-FREQ              PIC X(7).
018000         10  WS-PH-AMOUNT            PIC 9(9)V99.
018100         10  WS-PH-ACTIVE-SW         PIC 9.
018200             88  WS-PH-ACTIVE           VALUE 1.
018210         10  FILLER              PIC X(4).
018300
018400*-----------------------------------------------------------
018500* YEAR/MONTH LOOP CONTROL - COMP, NOT MONEY.
018600*-----------------------------------------------------------
018700 77  WS-YEAR-IDX                     PIC 9(3) COMP VALUE 0.
018800 77  WS-AGE                          PIC 9(3) COMP VALUE 0.
018900 77  WS-MONTH-IDX                    PIC 9(2) COMP VALUE 0.
019000 77  WS-YEAR-HAS-PHASE-SW            PIC 9 VALUE 0.
019100     88  WS-YEAR-HAS-PHASE              VALUE 1.
019200
019300*-----------------------------------------------------------
019400* RUNNING BALANCES AND ACCUMULATORS.  KEPT AS DISPLAY
019500* NUMERIC WITH SIX DECIMAL PLACES, THE SAME AS THE OLD
019600* "CENTS" ACCUMULATORS ON THE TELLER LEDGER FILES ONLY
019700* CARRIED OUT FURTHER, SO MONTHLY COMPOUNDING DOES NOT
019800* DRIFT BEFORE WE ROUND FOR OUTPUT (SEE 9200-ROUND-TO-CENTS).
019900*-----------------------------------------------------------
020000 77  WS-BALANCE                      PIC S9(11)V9(6) VALUE 0.
020100 77  WS-BALANCE-NOFEE                PIC S9(11)V9(6) VALUE 0.
020200 77  WS-COMBINED-FEE-RATE            PIC 9(4)V9(6) VALUE 0.
020300 77  WS-MONTHLY-RETURN               PIC S9(5)V9(6) VALUE 0.
020400 77  WS-MONTHLY-FEE-RATE             PIC 9(5)V9(6) VALUE 0.
020500 77  WS-MONTH-INTEREST               PIC S9(11)V9(6) VALUE 0.
020600 77  WS-MONTH-INTEREST-NOFEE         PIC S9(11)V9(6) VALUE 0.
020700 77  WS-MONTH-FEE                    PIC S9(11)V9(6) VALUE 0.
020800 77  WS-PHASE-DEPOSIT                PIC S9(11)V9(6) VALUE 0.
020900
021000 01  WS-YEAR-ACCUM.
021100     05  WS-YR-DEPOSIT               PIC S9(11)V9(6) VALUE 0.
021200     05  WS-YR-INTEREST              PIC S9(11)V9(6) VALUE 0.
021300     05  WS-YR-FEES                  PIC S9(11)V9(6) VALUE 0.
021350     05  FILLER                      PIC X(4).
021400
021500 01  WS-CUM-ACCUM.
021600     05  WS-CUM-CONTRIB              PIC S9(13)V9(6) VALUE 0.
021700     05  WS-CUM-INTEREST             PIC S9(13)V9(6) VALUE 0.
021800     05  WS-TOTAL-FEES               PIC S9(11)V9(6) VALUE 0.
021850     05  FILLER                      PIC X(4).
021900
022000 77  WS-PHASE1-END-BALANCE           PIC S9(11)V9(6) VALUE 0.
022100
022200*-----------------------------------------------------------
022300* SPLIT / RECOMBINE SCRATCH, EXACTLY AS THE OLD TELLER
022400* PROGRAMS DID FOR MOV-IMPORTE-ENT / MOV-IMPORTE-DEC - PLAIN
022450* DISPLAY, LIKE THE TELLER PROGRAMS.  CR-2009-013 - THIS SHOP
022480* HAS NEVER PACKED THIS FIELD AND WE'RE NOT STARTING NOW.
022500*-----------------------------------------------------------
022600 77  WS-SPLIT-WHOLE                  PIC S9(11).
022700 77  WS-SPLIT-FRAC                   PIC S9(11).
022800 77  WS-ROUND-SCRATCH                PIC S9(11)V9(6) VALUE 0.
022900
022950*-----------------------------------------------------------
022960* TODAY'S DATE FOR THE SCHEDULE REPORT HEADER ONLY - THIS
022970* PROGRAM DOES NOT DATE-STAMP ANY OUTPUT RECORD, SO NOTHING
022980* DOWNSTREAM DEPENDS ON THIS FIELD BEING ACCURATE TO THE DAY.
022990*-----------------------------------------------------------
023000 01  CAMPOS-FECHA.
023100     05  FECHA-HOY.
023200         10  ANO                     PIC 9(2).
023300         10  MES                     PIC 9(2).
023400         10  DIA                     PIC 9(2).
023420     05  FILLER                      PIC X(2).
023440 01  FECHA-HOY-NUM REDEFINES CAMPOS-FECHA PIC 9(8).
023600
023700 01  WS-SCHEDULE-HEAD-1.
023800     05  FILLER   PIC X(35) VALUE
023900         "MIDLAND TRUST BANCORP - RETIREMENT ".
024000     05  FILLER   PIC X(28) VALUE "ACCOUNT GROWTH PROJECTION".
024100     05  FILLER   PIC X(10) VALUE SPACES.
024200     05  WSH-CENTURY PIC 9(2).
024300     05  WSH-YEAR    PIC 9(2).
024400     05  FILLER   PIC X VALUE "-".
024500     05  WSH-MONTH   PIC 9(2).
024600     05  FILLER   PIC X VALUE "-".
024700     05  WSH-DAY     PIC 9(2).
024800
024900 01  WS-SCHEDULE-HEAD-2.
025000     05  FILLER PIC X(6)  VALUE "AGE".
025100     05  FILLER PIC X(15) VALUE "DEPOSITS".
025200     05  FILLER PIC X(17) VALUE "INTEREST".
025300     05  FILLER PIC X(15) VALUE "FEES PAID".
025400     05  FILLER PIC X(17) VALUE "ENDING BALANCE".
025500     05  FILLER PIC X(20) VALUE "BALANCE W/O FEES".
025600     05  FILLER PIC X(6)  VALUE "PHASE".
025620     05  FILLER PIC X(17) VALUE "CUM STARTING".
025640     05  FILLER PIC X(19) VALUE "CUM CONTRIBUTIONS".
025660     05  FILLER PIC X(17) VALUE "CUM INTEREST".
025700
025750*-----------------------------------------------------------
025760* CR-2009-013 - ADDED THE THREE CUM- COLUMNS BELOW (SD-CUM-
025770* STARTING/SD-CUM-CONTRIB/SD-CUM-INTEREST) SO THE SCHEDULE
025780* LINE CARRIES THE SAME RUNNING TOTALS THE ACTUARIAL RECORD
025790* LAYOUT CALLS FOR, NOT JUST THE PRINTED-REPORT SUBSET - THE
025795* WORKING-STORAGE ACCUMULATORS WERE ALREADY THERE, THEY JUST
025798* WEREN'T BEING WRITTEN ANYWHERE.
025799*-----------------------------------------------------------
025800 01  WS-SCHEDULE-DETAIL.
025900     05  SD-AGE                      PIC ZZ9.
026000     05  FILLER                      PIC X(3) VALUE SPACES.
026100     05  SD-DEPOSIT-SIGN             PIC X.
026200     05  SD-DEPOSIT-ENT              PIC 9(9).
026300     05  FILLER                      PIC X VALUE ".".
026400     05  SD-DEPOSIT-DEC              PIC 99.
026500     05  FILLER                      PIC X(2) VALUE SPACES.
026600     05  SD-INTEREST-SIGN            PIC X.
026700     05  SD-INTEREST-ENT             PIC 9(11).
026800     05  FILLER                      PIC X VALUE ".".
026900     05  SD-INTEREST-DEC             PIC 99.
027000     05  FILLER                      PIC X(2) VALUE SPACES.
027100     05  SD-FEES-SIGN                PIC X.
027200     05  SD-FEES-ENT                 PIC 9(9).
027300     05  FILLER                      PIC X VALUE ".".
027400     05  SD-FEES-DEC                 PIC 99.
027500     05  FILLER                      PIC X(2) VALUE SPACES.
027600     05  SD-ENDBAL-SIGN              PIC X.
027700     05  SD-ENDBAL-ENT               PIC 9(11).
027800     05  FILLER                      PIC X VALUE ".".
027900     05  SD-ENDBAL-DEC               PIC 99.
028000     05  FILLER                      PIC X(2) VALUE SPACES.
028100     05  SD-NOFEE-SIGN               PIC X.
028200     05  SD-NOFEE-ENT                PIC 9(11).
028300     05  FILLER                      PIC X VALUE ".".
028400     05  SD-NOFEE-DEC                PIC 99.
028500     05  FILLER                      PIC X(2) VALUE SPACES.
028600     05  SD-PHASE                    PIC 9.
028700     05  FILLER                      PIC X(3) VALUE SPACES.
028710     05  SD-CUM-STARTING-ENT         PIC 9(9).
028720     05  FILLER                      PIC X VALUE ".".
028730     05  SD-CUM-STARTING-DEC         PIC 99.
028740     05  FILLER                      PIC X(2) VALUE SPACES.
028750     05  SD-CUM-CONTRIB-ENT          PIC 9(11).
028760     05  FILLER                      PIC X VALUE ".".
028770     05  SD-CUM-CONTRIB-DEC          PIC 99.
028780     05  FILLER                      PIC X(2) VALUE SPACES.
028790     05  SD-CUM-INTEREST-SIGN        PIC X.
028792     05  SD-CUM-INTEREST-ENT         PIC 9(11).
028794     05  FILLER                      PIC X VALUE ".".
028796     05  SD-CUM-INTEREST-DEC         PIC 99.
028798     05  FILLER                      PIC X(3) VALUE SPACES.
028800
028900 01  WS-SCHEDULE-TOTAL.
029000     05  FILLER                      PIC X(6) VALUE "TOTAL".
029100     05  FILLER                      PIC X(15) VALUE
029200         "CONTRIBUTIONS".
029300     05  ST-CONTRIB-SIGN             PIC X.
029400     05  ST-CONTRIB-ENT              PIC 9(11).
029500     05  FILLER                      PIC X VALUE ".".
029600     05  ST-CONTRIB-DEC              PIC 99.
029700     05  FILLER                      PIC X(3) VALUE SPACES.
029800     05  FILLER                      PIC X(9) VALUE "INTEREST".
029900     05  ST-INTEREST-SIGN            PIC X.
030000     05  ST-INTEREST-ENT             PIC 9(11).
030100     05  FILLER                      PIC X VALUE ".".
030200     05  ST-INTEREST-DEC             PIC 99.
030300     05  FILLER                      PIC X(3) VALUE SPACES.
030400     05  FILLER                      PIC X(5) VALUE "FEES".
030500     05  ST-FEES-SIGN                PIC X.
030600     05  ST-FEES-ENT                 PIC 9(9).
030700     05  FILLER                      PIC X VALUE ".".
030800     05  ST-FEES-DEC                 PIC 99.
030900     05  FILLER                      PIC X(3) VALUE SPACES.
031000     05  FILLER                      PIC X(12) VALUE
031100         "END BALANCE".
031200     05  ST-ENDBAL-SIGN              PIC X.
031300     05  ST-ENDBAL-ENT               PIC 9(11).
031400     05  FILLER                      PIC X VALUE ".".
031500     05  ST-ENDBAL-DEC               PIC 99.
031600
031700
031800 PROCEDURE DIVISION.
031900 0000-MAINLINE.
032000     PERFORM 1000-INIT-REQUEST THRU 1000-EXIT.
032100     PERFORM 2000-PROCESS-YEARS THRU 2000-EXIT
032200         VARYING WS-YEAR-IDX FROM 0 BY 1
032300         UNTIL WS-YEAR-IDX NOT LESS THAN WS-YEARS.
032400     PERFORM 3100-WRITE-SCHEDULE-TOTAL THRU 3100-EXIT.
032500     PERFORM 3000-WRITE-SUMMARY THRU 3000-EXIT.
032600     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
032700     STOP RUN.
032800
032810*    0000-MAINLINE STAYS DELIBERATELY THIN - EVERY DECISION ABOUT
032820*    DEFAULTS, CAPS, OR ROUNDING LIVES DOWN IN THE PARAGRAPH THAT
032830*    OWNS IT, NOT UP HERE.  IF THE ACTUARIAL DEPARTMENT EVER ASKS
032840*    "WHERE DOES THIS PROGRAM DECIDE X", THE ANSWER IS NEVER
032850*    0000-MAINLINE.
032900*****************************************************************
033000* 1000-INIT-REQUEST - OPEN FILES, READ THE PARAMETER CARD, LOAD *
033100* THE PHASE TABLE, INITIALISE THE RUNNING BALANCES (BATCH FLOW  *
033200* STEP 1 / R1.1 / R1.10).                                       *
033300*****************************************************************
033400 1000-INIT-REQUEST.
033500     OPEN INPUT PARM-FILE.
033600     IF FS-PARM NOT = "00"
033700         GO TO 9800-SYS-ERR.
033800
033900     OPEN OUTPUT SCHEDULE-FILE.
034000     IF FS-SCHED NOT = "00"
034100         GO TO 9800-SYS-ERR.
034200
034300     OPEN OUTPUT SUMMARY-FILE.
034400     IF FS-SUMM NOT = "00"
034500         GO TO 9800-SYS-ERR.
034600
034700     READ PARM-FILE INTO PARM-DETAIL-REC
034800         AT END GO TO 9800-SYS-ERR.
034900
035000     COMPUTE WS-STARTING-AMOUNT =
035100         PD-STARTING-AMOUNT-ENT + (PD-STARTING-AMOUNT-DEC / 100).
035110*    CR-2009-015 - STARTING-AMOUNT CAN BE NEGATIVE (A PLAN THAT
035120*    OPENS IN AN OVERDRAWN OR CHARGED-BACK STATE), SO THE SIGN
035130*    BYTE IS TESTED HERE THE SAME WAY PD-RETURN-RATE-SIGN IS
035140*    TESTED FARTHER DOWN - APPLIED AFTER THE UNSIGNED COMPUTE,
035145*    NEVER BAKED INTO THE PIC CLAUSE ITSELF.
035150     IF PD-STARTING-AMOUNT-SIGN = "-"
035160         MULTIPLY -1 BY WS-STARTING-AMOUNT.
035200     IF PD-START-AGE = 0
035210         MOVE 25 TO WS-START-AGE
035220     ELSE
035230         MOVE PD-START-AGE TO WS-START-AGE.
035300     IF PD-END-AGE = 0
035310         MOVE 65 TO WS-END-AGE
035320     ELSE
035330         MOVE PD-END-AGE TO WS-END-AGE.
035400     IF PD-RETURN-RATE = 0 AND PD-RETURN-RATE-SIGN NOT = "-"
035410         MOVE 6 TO WS-RETURN-RATE
035420     ELSE
035430         COMPUTE WS-RETURN-RATE = PD-RETURN-RATE
035440         IF PD-RETURN-RATE-SIGN = "-"
035450             MULTIPLY -1 BY WS-RETURN-RATE.
035700     MOVE PD-FUND-FEE       TO WS-FUND-FEE.
035800     MOVE PD-PLATFORM-FEE   TO WS-PLATFORM-FEE.
035900
036000     IF WS-END-AGE > WS-START-AGE
036100         COMPUTE WS-YEARS = WS-END-AGE - WS-START-AGE
036200     ELSE
036300         MOVE 0 TO WS-YEARS.
036400
036500     PERFORM 1100-LOAD-PHASE-TABLE THRU 1100-EXIT.
036600
036700     MOVE WS-STARTING-AMOUNT TO WS-BALANCE.
036800     MOVE WS-STARTING-AMOUNT TO WS-BALANCE-NOFEE.
036820*    WS-BALANCE-NOFEE IS THE SAME PROJECTION RUN WITH THE FEE
036830*    POSTING IN 2100-PROCESS-MONTHS SKIPPED - IT EXISTS SOLELY
036840*    SO 3000-WRITE-SUMMARY CAN REPORT WHAT THE ACCOUNT WOULD
036850*    HAVE GROWN TO FEE-FREE, PER THE ACTUARIAL DISCLOSURE
036860*    REQUEST (R1.6) - IT NEVER FEEDS BACK INTO WS-BALANCE.
036900     MOVE 0 TO WS-CUM-CONTRIB WS-CUM-INTEREST WS-TOTAL-FEES.
037000     COMPUTE WS-COMBINED-FEE-RATE = WS-FUND-FEE + WS-PLATFORM-FEE.
037100
037200     ACCEPT FECHA-HOY FROM DATE.
037210*    CENTURY WINDOW PER CR-1998-140 - Y2K REMEDIATION.  ACCEPT
037212*    FROM DATE ONLY EVER RETURNS A 2-DIGIT YEAR, SO ANY YEAR
037214*    BELOW 50 IS TREATED AS 20XX AND ANYTHING ELSE AS 19XX -
037216*    THIS PROGRAM WILL NEED A NEW WINDOW LONG BEFORE A REAL
037218*    CENTURY ROLLOVER PROBLEM RETURNS.
037220     IF ANO OF FECHA-HOY < 50
037230         MOVE 20 TO WSH-CENTURY
037240     ELSE
037250         MOVE 19 TO WSH-CENTURY.
037260     MOVE ANO OF FECHA-HOY TO WSH-YEAR.
037270     MOVE MES OF FECHA-HOY TO WSH-MONTH.
037280     MOVE DIA OF FECHA-HOY TO WSH-DAY.
037300 1000-EXIT.
037400     EXIT.
037500
037600*****************************************************************
037700* 1100-LOAD-PHASE-TABLE - READ CONTRIBUTION-PHASE CARDS UNTIL   *
037800* END OF PARM-FILE (R1.10 - MISSING FREQ DEFAULTS TO MONTHLY,   *
037900* MISSING AMOUNT DEFAULTS TO 0 - THE FIELDS ARE ZONED ZERO/     *
038000* SPACE FILLED BY THE FEEDER JOB WHEN OMITTED SO NO EXTRA LOGIC *
038100* IS NEEDED HERE BEYOND THE MOVE).                              *
038200*****************************************************************
038300 1100-LOAD-PHASE-TABLE.
038350*    ONE CARD PER CONTRIBUTION PHASE - A PLAN CAN HAVE SEVERAL
038360*    OVERLAPPING PHASES (E.G. A BASE MONTHLY DEPOSIT PLUS AN
038370*    ANNUAL BONUS CONTRIBUTION FOR THE SAME AGE RANGE), SO THIS
038380*    LOADS THEM ALL INTO WS-PHASE-TABLE RATHER THAN STOPPING AT
038390*    THE FIRST MATCH - 2050-FIND-ACTIVE-PHASES TESTS EVERY ROW
038395*    EVERY YEAR.
038400     MOVE 0 TO WS-PHASE-COUNT.
038500 1100-READ-PHASE.
038600     READ PARM-FILE INTO PHASE-DETAIL-REC
038700         AT END GO TO 1100-EXIT.
038800
038900     ADD 1 TO WS-PHASE-COUNT.
039000     SET WS-PHASE-IX TO WS-PHASE-COUNT.
039100     MOVE PH-START-AGE TO WS-PH-START-AGE (WS-PHASE-IX).
039200     MOVE PH-END-AGE   TO WS-PH-END-AGE   (WS-PHASE-IX).
039300     IF PH-FREQ = SPACES
039400         MOVE "MONTHLY" TO WS-PH-FREQ (WS-PHASE-IX)
039500     ELSE
039600         MOVE PH-FREQ TO WS-PH-FREQ (WS-PHASE-IX).
039700     COMPUTE WS-PH-AMOUNT (WS-PHASE-IX) =
039800         PH-AMOUNT-ENT + (PH-AMOUNT-DEC / 100).
039900
040000     GO TO 1100-READ-PHASE.
040100 1100-EXIT.
040200     EXIT.
040300
040400*****************************************************************
040500* 2000-PROCESS-YEARS - ONE PASS PER PROJECTED YEAR (BATCH FLOW  *
040600* STEP 2).  ZEROES THE YEARLY ACCUMULATORS, FINDS THE ACTIVE    *
040700* PHASES FOR THIS AGE, RUNS THE 12-MONTH LOOP, THEN WRITES THE  *
040800* SCHEDULE DETAIL LINE.                                         *
040900*****************************************************************
041000 2000-PROCESS-YEARS.
041100     COMPUTE WS-AGE = WS-START-AGE + WS-YEAR-IDX.
041200     MOVE 0 TO WS-YR-DEPOSIT WS-YR-INTEREST WS-YR-FEES.
041300     MOVE 0 TO WS-YEAR-HAS-PHASE-SW.
041400
041500     PERFORM 2050-FIND-ACTIVE-PHASES THRU 2050-EXIT.
041600
041610*    WS-MONTH-IDX RUNS 0-11, NOT 1-12 - IT IS ONLY EVER USED TO
041620*    TEST "IS THIS THE FIRST MONTH OF THE YEAR" IN 2110-ADD-ONE-
041630*    PHASE (ANNUAL CONTRIBUTIONS POST ON MONTH 0), SO THE 0-BASE
041640*    COSTS NOTHING AND SAVES A "- 1" AT EVERY CALL SITE.
041700     PERFORM 2100-PROCESS-MONTHS THRU 2100-EXIT
041800         VARYING WS-MONTH-IDX FROM 0 BY 1
041900         UNTIL WS-MONTH-IDX NOT LESS THAN 12.
042000
042100     ADD WS-YR-DEPOSIT  TO WS-CUM-CONTRIB.
042200     ADD WS-YR-INTEREST TO WS-CUM-INTEREST.
042300
042400     PERFORM 2900-WRITE-SCHEDULE-LINE THRU 2900-EXIT.
042500
042550*    WS-PHASE1-END-BALANCE IS CAPTURED ON THE LAST PROJECTED
042560*    YEAR ONLY - 3000-WRITE-SUMMARY NEEDS THE FINAL BALANCE BUT
042570*    BY THE TIME IT RUNS THE YEAR LOOP HAS ALREADY FINISHED AND
042580*    WS-BALANCE HAS MOVED ON, SO THE VALUE IS SNAPSHOTTED HERE
042590*    WHILE IT IS STILL CURRENT.
042600     IF WS-YEAR-IDX = WS-YEARS - 1
042700         MOVE WS-BALANCE TO WS-PHASE1-END-BALANCE.
042800 2000-EXIT.
042900     EXIT.
043000
043100*****************************************************************
043200* 2050-FIND-ACTIVE-PHASES - R1.2: PH-START-AGE <= AGE <         *
043300* PH-END-AGE, END AGE EXCLUSIVE.  OVERLAPPING PHASES ARE        *
043400* ADDITIVE - EACH IS MARKED ACTIVE INDEPENDENTLY AND ALL ARE    *
043500* APPLIED IN 2100-PROCESS-MONTHS.                               *
043600*****************************************************************
043700 2050-FIND-ACTIVE-PHASES.
043800     PERFORM 2060-TEST-ONE-PHASE THRU 2060-EXIT
043900         VARYING WS-PHASE-IX FROM 1 BY 1
044000         UNTIL WS-PHASE-IX > WS-PHASE-COUNT.
044100 2050-EXIT.
044200     EXIT.
044300
044400 2060-TEST-ONE-PHASE.
044500     IF WS-PH-START-AGE (WS-PHASE-IX) <= WS-AGE
044600         AND WS-AGE < WS-PH-END-AGE (WS-PHASE-IX)
044700             MOVE 1 TO WS-PH-ACTIVE-SW (WS-PHASE-IX)
044800             MOVE 1 TO WS-YEAR-HAS-PHASE-SW
044900     ELSE
045000         MOVE 0 TO WS-PH-ACTIVE-SW (WS-PHASE-IX).
045100 2060-EXIT.
045200     EXIT.
045250
045300*****************************************************************
045400* 2100-PROCESS-MONTHS - ONE CALENDAR MONTH: CONTRIBUTIONS FIRST *
045420* (R1.3), THEN INTEREST ON THE POST-CONTRIBUTION BALANCE        *
045440* (R1.4), THEN FEES ON THE POST-INTEREST BALANCE (R1.5).  THE   *
045460* NO-FEE SHADOW TRACK GETS CONTRIBUTIONS AND INTEREST BUT NEVER *
045480* A FEE POSTING (R1.6).                                         *
045500*****************************************************************
045700 2100-PROCESS-MONTHS.
045800     MOVE 0 TO WS-PHASE-DEPOSIT.
045900     PERFORM 2110-ADD-ONE-PHASE THRU 2110-EXIT
046000         VARYING WS-PHASE-IX FROM 1 BY 1
046100         UNTIL WS-PHASE-IX > WS-PHASE-COUNT.
046150
046160 2110-ADD-ONE-PHASE.
046170     IF WS-PH-ACTIVE (WS-PHASE-IX)
046180         IF WS-PH-FREQ (WS-PHASE-IX) = "MONTHLY"
046190             ADD WS-PH-AMOUNT (WS-PHASE-IX) TO WS-PHASE-DEPOSIT
046200         ELSE
046210             IF WS-MONTH-IDX = 0
046220                 ADD WS-PH-AMOUNT (WS-PHASE-IX)
046230                     TO WS-PHASE-DEPOSIT.
046240 2110-EXIT.
046250     EXIT.
047100
047200     ADD WS-PHASE-DEPOSIT TO WS-BALANCE.
047300     ADD WS-PHASE-DEPOSIT TO WS-BALANCE-NOFEE.
047400     ADD WS-PHASE-DEPOSIT TO WS-YR-DEPOSIT.
047500
047600*    INTEREST - R/12 OF THE POST-CONTRIBUTION BALANCE, SIMPLE
047700*    NOMINAL FRACTION, NOT A COMPOUND MONTHLY RATE (R1.4).
047800     COMPUTE WS-MONTHLY-RETURN = (WS-RETURN-RATE / 100) / 12.
047900     COMPUTE WS-MONTH-INTEREST ROUNDED =
048000         WS-BALANCE * WS-MONTHLY-RETURN.
048100     ADD WS-MONTH-INTEREST TO WS-BALANCE.
048200     ADD WS-MONTH-INTEREST TO WS-YR-INTEREST.
048300
048350*    THE NOFEE SHADOW BALANCE GETS ITS OWN ROUNDED INTEREST
048360*    COMPUTE RATHER THAN SHARING WS-MONTH-INTEREST - THE TWO
048370*    TRACKS DIVERGE MONTH OVER MONTH ONCE FEES START SHRINKING
048380*    WS-BALANCE, SO REUSING ONE FIGURE FOR BOTH WOULD QUIETLY
048390*    UNDERSTATE THE FEE-FREE PROJECTION.
048400     COMPUTE WS-MONTH-INTEREST-NOFEE ROUNDED =
048500         WS-BALANCE-NOFEE * WS-MONTHLY-RETURN.
048600     ADD WS-MONTH-INTEREST-NOFEE TO WS-BALANCE-NOFEE.
048700
048800*    FEES - CHARGED AFTER INTEREST, ON THE FEE-BEARING TRACK
048900*    ONLY (R1.5 / CR-1987-098).  WS-COMBINED-FEE-RATE WAS ADDED
048920*    TOGETHER ONCE IN 1000-INIT-REQUEST RATHER THAN SUMMED HERE
048940*    EVERY MONTH - THE FUND FEE AND PLATFORM FEE NEVER CHANGE
048960*    MID-PROJECTION, SO THERE IS NOTHING TO GAIN BY RE-ADDING
048980*    THEM 12 TIMES A YEAR.
049000     COMPUTE WS-MONTHLY-FEE-RATE = (WS-COMBINED-FEE-RATE / 100)
049100                                   / 12.
049200     COMPUTE WS-MONTH-FEE ROUNDED =
049300         WS-BALANCE * WS-MONTHLY-FEE-RATE.
049400     SUBTRACT WS-MONTH-FEE FROM WS-BALANCE.
049500     ADD WS-MONTH-FEE TO WS-YR-FEES.
049600     ADD WS-MONTH-FEE TO WS-TOTAL-FEES.
049700 2100-EXIT.
049800     EXIT.
049900
050000*****************************************************************
050100* 2900-WRITE-SCHEDULE-LINE - ONE DETAIL LINE PER PROJECTED      *
050200* YEAR (R1.7 PHASE MARKER, R1.9 ROUND-AT-OUTPUT-ONLY).          *
050300*****************************************************************
050400 2900-WRITE-SCHEDULE-LINE.
050500     MOVE WS-AGE TO SD-AGE.
050600
050700     MOVE WS-YR-DEPOSIT TO WS-ROUND-SCRATCH.
050800     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
050900     MOVE " " TO SD-DEPOSIT-SIGN.
051000     MOVE WS-SPLIT-WHOLE TO SD-DEPOSIT-ENT.
051100     MOVE WS-SPLIT-FRAC  TO SD-DEPOSIT-DEC.
051200
051300     MOVE WS-YR-INTEREST TO WS-ROUND-SCRATCH.
051400     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
051500     IF WS-YR-INTEREST < 0
051600         MOVE "-" TO SD-INTEREST-SIGN
051700     ELSE
051800         MOVE " " TO SD-INTEREST-SIGN.
051900     MOVE WS-SPLIT-WHOLE TO SD-INTEREST-ENT.
052000     MOVE WS-SPLIT-FRAC  TO SD-INTEREST-DEC.
052100
052200     MOVE WS-YR-FEES TO WS-ROUND-SCRATCH.
052300     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
052400     MOVE " " TO SD-FEES-SIGN.
052500     MOVE WS-SPLIT-WHOLE TO SD-FEES-ENT.
052600     MOVE WS-SPLIT-FRAC  TO SD-FEES-DEC.
052700
052800     MOVE WS-BALANCE TO WS-ROUND-SCRATCH.
052900     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
053000     IF WS-BALANCE < 0
053100         MOVE "-" TO SD-ENDBAL-SIGN
053200     ELSE
053300         MOVE " " TO SD-ENDBAL-SIGN.
053400     MOVE WS-SPLIT-WHOLE TO SD-ENDBAL-ENT.
053500     MOVE WS-SPLIT-FRAC  TO SD-ENDBAL-DEC.
053600
053700     MOVE WS-BALANCE-NOFEE TO WS-ROUND-SCRATCH.
053800     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
053900     IF WS-BALANCE-NOFEE < 0
054000         MOVE "-" TO SD-NOFEE-SIGN
054100     ELSE
054200         MOVE " " TO SD-NOFEE-SIGN.
054300     MOVE WS-SPLIT-WHOLE TO SD-NOFEE-ENT.
054400     MOVE WS-SPLIT-FRAC  TO SD-NOFEE-DEC.
054500
054600     IF WS-YEAR-HAS-PHASE
054700         MOVE 1 TO SD-PHASE
054800     ELSE
054900         MOVE 2 TO SD-PHASE.
054920*    CR-2009-013 - RUNNING TOTALS FOR THE ACTUARIAL RECORD
054940*    LAYOUT - STARTING AMOUNT IS A CONSTANT, THE OTHER TWO
054960*    COME OFF THE WS-CUM-ACCUM GROUP MAINTAINED IN
054980*    2000-PROCESS-YEARS.
054981     MOVE WS-STARTING-AMOUNT TO WS-ROUND-SCRATCH.
054982     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
054983     MOVE WS-SPLIT-WHOLE TO SD-CUM-STARTING-ENT.
054984     MOVE WS-SPLIT-FRAC  TO SD-CUM-STARTING-DEC.
054985
054986     MOVE WS-CUM-CONTRIB TO WS-ROUND-SCRATCH.
054987     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
054988     MOVE WS-SPLIT-WHOLE TO SD-CUM-CONTRIB-ENT.
054989     MOVE WS-SPLIT-FRAC  TO SD-CUM-CONTRIB-DEC.
054990
054991     MOVE WS-CUM-INTEREST TO WS-ROUND-SCRATCH.
054992     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
054993     IF WS-CUM-INTEREST < 0
054994         MOVE "-" TO SD-CUM-INTEREST-SIGN
054995     ELSE
054996         MOVE " " TO SD-CUM-INTEREST-SIGN.
054997     MOVE WS-SPLIT-WHOLE TO SD-CUM-INTEREST-ENT.
054998     MOVE WS-SPLIT-FRAC  TO SD-CUM-INTEREST-DEC.
054999
055000
055100     IF WS-YEAR-IDX = 0
055200         MOVE WS-SCHEDULE-HEAD-1 TO SCHEDULE-PRINT-REC
055300         WRITE SCHEDULE-PRINT-REC
055400         MOVE WS-SCHEDULE-HEAD-2 TO SCHEDULE-PRINT-REC
055500         WRITE SCHEDULE-PRINT-REC.
055600
055700     MOVE WS-SCHEDULE-DETAIL TO SCHEDULE-PRINT-REC.
055800     WRITE SCHEDULE-PRINT-REC.
055900     IF FS-SCHED NOT = "00"
056000         GO TO 9800-SYS-ERR.
056100 2900-EXIT.
056200     EXIT.
056300
056400*****************************************************************
056500* 3100-WRITE-SCHEDULE-TOTAL - SINGLE GRAND-TOTAL LINE, NO       *
056600* OTHER CONTROL BREAKS (REPORTS SECTION).                       *
056700*****************************************************************
056800 3100-WRITE-SCHEDULE-TOTAL.
056900     IF WS-YEARS = 0
057000         MOVE WS-SCHEDULE-HEAD-1 TO SCHEDULE-PRINT-REC
057100         WRITE SCHEDULE-PRINT-REC
057200         MOVE WS-SCHEDULE-HEAD-2 TO SCHEDULE-PRINT-REC
057300         WRITE SCHEDULE-PRINT-REC.
057400
057500     MOVE WS-CUM-CONTRIB TO WS-ROUND-SCRATCH.
057600     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
057700     MOVE " " TO ST-CONTRIB-SIGN.
057800     MOVE WS-SPLIT-WHOLE TO ST-CONTRIB-ENT.
057900     MOVE WS-SPLIT-FRAC  TO ST-CONTRIB-DEC.
058000
058100     MOVE WS-CUM-INTEREST TO WS-ROUND-SCRATCH.
058200     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
058300     IF WS-CUM-INTEREST < 0
058400         MOVE "-" TO ST-INTEREST-SIGN
058500     ELSE
058600         MOVE " " TO ST-INTEREST-SIGN.
058700     MOVE WS-SPLIT-WHOLE TO ST-INTEREST-ENT.
058800     MOVE WS-SPLIT-FRAC  TO ST-INTEREST-DEC.
058900
059000     MOVE WS-TOTAL-FEES TO WS-ROUND-SCRATCH.
059100     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
059200     MOVE " " TO ST-FEES-SIGN.
059300     MOVE WS-SPLIT-WHOLE TO ST-FEES-ENT.
059400     MOVE WS-SPLIT-FRAC  TO ST-FEES-DEC.
059500
059600     IF WS-YEARS = 0
059700         MOVE WS-STARTING-AMOUNT TO WS-ROUND-SCRATCH
059800     ELSE
059900         MOVE WS-BALANCE TO WS-ROUND-SCRATCH.
060000     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
060100     IF WS-ROUND-SCRATCH < 0
060200         MOVE "-" TO ST-ENDBAL-SIGN
060300     ELSE
060400         MOVE " " TO ST-ENDBAL-SIGN.
060500     MOVE WS-SPLIT-WHOLE TO ST-ENDBAL-ENT.
060600     MOVE WS-SPLIT-FRAC  TO ST-ENDBAL-DEC.
060700
060800     MOVE WS-SCHEDULE-TOTAL TO SCHEDULE-PRINT-REC.
060900     WRITE SCHEDULE-PRINT-REC.
061000     IF FS-SCHED NOT = "00"
061100         GO TO 9800-SYS-ERR.
061200 3100-EXIT.
061300     EXIT.
061400
061500*****************************************************************
061600* 3000-WRITE-SUMMARY - ONE RESULT-SUMMARY RECORD (R1.8, R1.9).  *
061700* WHEN WS-YEARS = 0 (R1.1) NOTHING WAS PROJECTED SO ALL         *
061800* TOTALS ARE ZERO AND END-BALANCE IS JUST THE STARTING AMOUNT.  *
061900*****************************************************************
062000 3000-WRITE-SUMMARY.
062050*    R1.1 - IF END-AGE NEVER EXCEEDS START-AGE THE YEAR LOOP IN
062060*    0000-MAINLINE NEVER RAN AT ALL, SO WS-BALANCE/-NOFEE/
062070*    WS-PHASE1-END-BALANCE ARE STILL SITTING ON WHATEVER THEY
062080*    WERE LAST SET TO IN 1000-INIT-REQUEST (I.E. THE STARTING
062090*    AMOUNT) - THIS IF IS A BELT-AND-BRACES RESTATEMENT SO A
062095*    FUTURE CHANGE TO THE INIT PARAGRAPH CANNOT SILENTLY BREAK
062098*    THE ZERO-YEAR SUMMARY.
062100     IF WS-YEARS = 0
062200         MOVE WS-STARTING-AMOUNT TO WS-BALANCE
062300         MOVE WS-STARTING-AMOUNT TO WS-BALANCE-NOFEE
062400         MOVE WS-STARTING-AMOUNT TO WS-PHASE1-END-BALANCE.
062500
062600     MOVE WS-BALANCE TO WS-ROUND-SCRATCH.
062700     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
062800     IF WS-BALANCE < 0
062900         MOVE "-" TO RS-END-BALANCE-SIGN
063000     ELSE
063100         MOVE " " TO RS-END-BALANCE-SIGN.
063200     MOVE WS-SPLIT-WHOLE TO RS-END-BALANCE-ENT.
063300     MOVE WS-SPLIT-FRAC  TO RS-END-BALANCE-DEC.
063400
063500     MOVE WS-STARTING-AMOUNT TO WS-ROUND-SCRATCH.
063600     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
063700     MOVE WS-SPLIT-WHOLE TO RS-STARTING-AMOUNT-ENT.
063800     MOVE WS-SPLIT-FRAC  TO RS-STARTING-AMOUNT-DEC.
063900
064000     MOVE WS-CUM-CONTRIB TO WS-ROUND-SCRATCH.
064100     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
064200     MOVE WS-SPLIT-WHOLE TO RS-TOTAL-CONTRIB-ENT.
064300     MOVE WS-SPLIT-FRAC  TO RS-TOTAL-CONTRIB-DEC.
064400
064500     MOVE WS-CUM-INTEREST TO WS-ROUND-SCRATCH.
064600     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
064700     IF WS-CUM-INTEREST < 0
064800         MOVE "-" TO RS-TOTAL-INTEREST-SIGN
064900     ELSE
065000         MOVE " " TO RS-TOTAL-INTEREST-SIGN.
065100     MOVE WS-SPLIT-WHOLE TO RS-TOTAL-INTEREST-ENT.
065200     MOVE WS-SPLIT-FRAC  TO RS-TOTAL-INTEREST-DEC.
065300
065400     MOVE WS-TOTAL-FEES TO WS-ROUND-SCRATCH.
065500     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
065600     MOVE WS-SPLIT-WHOLE TO RS-TOTAL-FEES-ENT.
065700     MOVE WS-SPLIT-FRAC  TO RS-TOTAL-FEES-DEC.
065800
065900     MOVE WS-BALANCE-NOFEE TO WS-ROUND-SCRATCH.
066000     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
066100     IF WS-BALANCE-NOFEE < 0
066200         MOVE "-" TO RS-BAL-NO-FEES-SIGN
066300     ELSE
066400         MOVE " " TO RS-BAL-NO-FEES-SIGN.
066500     MOVE WS-SPLIT-WHOLE TO RS-BAL-NO-FEES-ENT.
066600     MOVE WS-SPLIT-FRAC  TO RS-BAL-NO-FEES-DEC.
066700
066800     MOVE WS-PHASE1-END-BALANCE TO WS-ROUND-SCRATCH.
066900     PERFORM 9200-ROUND-TO-CENTS THRU 9200-EXIT.
067000     IF WS-PHASE1-END-BALANCE < 0
067100         MOVE "-" TO RS-PHASE1-END-BAL-SIGN
067200     ELSE
067300         MOVE " " TO RS-PHASE1-END-BAL-SIGN.
067400     MOVE WS-SPLIT-WHOLE TO RS-PHASE1-END-BAL-ENT.
067500     MOVE WS-SPLIT-FRAC  TO RS-PHASE1-END-BAL-DEC.
067600
067700     MOVE WS-YEARS TO RS-PHASE1-YEARS.
067800     MOVE 0        TO RS-PHASE2-YEARS.
067900     MOVE SPACES   TO RS-FILLER-1.
068000
068100     WRITE SUMMARY-OUT-REC.
068200     IF FS-SUMM NOT = "00"
068300         GO TO 9800-SYS-ERR.
068400 3000-EXIT.
068500     EXIT.
068600
068700*****************************************************************
068800* 9200-ROUND-TO-CENTS - HALF-UP ROUND OF WS-ROUND-SCRATCH TO 2  *
068900* DECIMALS, SPLIT INTO A WHOLE-DOLLAR / CENTS PAIR (R1.9 - ALL  *
069000* ROUNDING HAPPENS HERE, AT OUTPUT TIME, NEVER DURING THE       *
069100* MONTHLY LOOP).  DISPLAY WORK FIELDS, SAME AS THE OLD TELLER   *
069200* PROGRAMS USED FOR THIS - NOT A LEDGER MONEY FIELD.            *
069300*****************************************************************
069400 9200-ROUND-TO-CENTS.
069500     IF WS-ROUND-SCRATCH < 0
069600         MULTIPLY -1 BY WS-ROUND-SCRATCH.
069700     COMPUTE WS-SPLIT-WHOLE ROUNDED = WS-ROUND-SCRATCH * 100.
069800     DIVIDE WS-SPLIT-WHOLE BY 100
069900         GIVING WS-SPLIT-WHOLE
070000         REMAINDER WS-SPLIT-FRAC.
070100 9200-EXIT.
070200     EXIT.
070300
070400*****************************************************************
070500* 9800-SYS-ERR / 9900-CLOSE-FILES - HOUSE STANDARD ERROR AND    *
070600* CLOSEDOWN PARAGRAPHS.                                         *
070700*****************************************************************
070800 9800-SYS-ERR.
070900     DISPLAY "GROWCALC - INTERNAL ERROR - RUN ABORTED".
071000     DISPLAY "FS-PARM=" FS-PARM " FS-SCHED=" FS-SCHED
071100             " FS-SUMM=" FS-SUMM.
071200     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
071300     STOP RUN.
071400
071500 9900-CLOSE-FILES.
071600     CLOSE PARM-FILE.
071700     CLOSE SCHEDULE-FILE.
071800     CLOSE SUMMARY-FILE.
071900 9900-EXIT.
072000     EXIT.
